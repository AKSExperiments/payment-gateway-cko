000100*----------------------------------------------------------------
000110* PL-BANK-AUTHORIZATION.CBL
000120* Builds the acquiring-bank authorization request and applies
000130* the bank's decision rule, with a bounded retry on a bank
000140* that fails to respond.  COPY'd into the PROCEDURE DIVISION of
000150* the authorization batch, PERFORMed as 1000-CALL-ACQUIRING-BANK
000160* once per validated request.
000170*
000180* The reference site does not give us wire access to the real
000190* acquiring bank from this batch job, so the decision rule below
000200* stands in for the bank's own edit - it must not be changed
000210* without sign-off from the settlement desk, since the nightly
000220* balancing job depends on this batch and the bank's live
000230* decisions agreeing.
000240*
000250* Working-storage the calling program must supply:
000260*   WK-BANK-REQUEST     group - BR-CARD-NUMBER   X(19)
000270*                                BR-EXPIRY-DATE   X(07)
000280*                                BR-CURRENCY      X(03)
000290*                                BR-AMOUNT        9(09)
000300*                                BR-CVV           X(04)
000310*   WK-BANK-RESPONSE    group - BS-AUTHORIZED-FLAG    X(01)
000320*                                BS-AUTHORIZATION-CODE X(12)
000330*                                BS-BANK-STATUS        X(01)
000340*   WK-BANK-ATTEMPT-NO      PIC 9(02) COMP
000350*   WK-BANK-MAX-ATTEMPTS    PIC 9(02) COMP
000360*   WK-BANK-RESPONDED-FLAG  PIC X, 88 WK-BANK-RESPONDED VALUE "Y"
000370*   WK-BANK-LAST-DIGIT      PIC 9
000380*   WK-BANK-REMAINDER       PIC 9
000390*   WK-BANK-DUMMY-QUOTIENT  PIC 9
000400*   WK-BANK-ATTEMPT-DISPLAY PIC 9
000410*----------------------------------------------------------------
000420* MAINTENANCE LOG
000430*  04/09/93  LDW  ORIGINAL COPYBOOK, TICKET CP-048
000440*  11/18/94  LDW  RETRY LOOP ADDED - BANK TIMEOUT INCIDENT 11/12
000450*  02/09/99  BTC  Y2K - EXPIRY-DATE BUILD NOW USES 4-DIGIT YEAR
000452*  03/17/03  RO   AUDIT REQUEST CP-112 - EXHAUSTED-RETRY PATH NOW
000454*               DISPLAYS THE ATTEMPT COUNT TO THE JOB LOG SO THE
000456*               SETTLEMENT DESK CAN TRACE A BANK-UNAVAILABLE ITEM
000458*               BACK TO ONE REQUEST INSTEAD OF THE RUN TOTAL ONLY
000460*----------------------------------------------------------------
000470 1000-CALL-ACQUIRING-BANK.
000480     MOVE PR-CARD-NUMBER          TO BR-CARD-NUMBER.
000490     MOVE PR-CURRENCY             TO BR-CURRENCY.
000500     MOVE PR-AMOUNT-N             TO BR-AMOUNT.
000510     MOVE PR-CVV                  TO BR-CVV.
000520     PERFORM 1010-BUILD-EXPIRY-DATE.
000530
000540     MOVE 0   TO WK-BANK-ATTEMPT-NO.
000550     MOVE "N" TO WK-BANK-RESPONDED-FLAG.
000560
000570     PERFORM 1100-ATTEMPT-BANK-CALL
000580         UNTIL WK-BANK-RESPONDED
000590            OR WK-BANK-ATTEMPT-NO NOT < WK-BANK-MAX-ATTEMPTS.
000600
000610     IF WK-BANK-RESPONDED
000620         PERFORM 1200-DECIDE-AUTHORIZATION
000630         MOVE "0" TO BS-BANK-STATUS
000640     ELSE
000641*        WK-BANK-ATTEMPT-NO IS LEFT AT WK-BANK-MAX-ATTEMPTS WHEN
000642*        THE LOOP ABOVE GIVES UP - MOVED TO THE SAME DISPLAY-
000643*        USAGE SCRATCH FIELD 1200 USES FOR ITS OWN ATTEMPT
000644*        NUMBER, SINCE THE TWO PARAGRAPHS NEVER RUN ON THE SAME
000645*        REQUEST.  THIS IS THE ONLY PLACE THE SPEC'S EXACT
000646*        "BANK DID NOT RESPOND" WORDING IS PRODUCED - THE
000647*        SETTLEMENT REPORT'S "BANK-UNAVAILABLE ERRORS" LINE ONLY
000648*        GIVES THE RUN TOTAL, NOT THE PER-REQUEST DETAIL.
000650         MOVE WK-BANK-ATTEMPT-NO TO WK-BANK-ATTEMPT-DISPLAY
000651         DISPLAY "Bank did not respond after "
000652                 WK-BANK-ATTEMPT-DISPLAY " attempts"
000653         MOVE "N" TO BS-AUTHORIZED-FLAG
000660         MOVE SPACES TO BS-AUTHORIZATION-CODE
000670         MOVE "1" TO BS-BANK-STATUS.
000680*----------------------------------------------------------------
000690 1010-BUILD-EXPIRY-DATE.
000700*    EXPIRY-DATE = 2-DIGIT ZERO-PADDED MONTH + "/" + 4-DIGIT YEAR
000710     MOVE SPACES TO BR-EXPIRY-DATE.
000720     STRING PR-EXPIRY-MONTH-X DELIMITED BY SIZE
000730            "/"               DELIMITED BY SIZE
000740            PR-EXPIRY-YEAR-X  DELIMITED BY SIZE
000750         INTO BR-EXPIRY-DATE.
000760*----------------------------------------------------------------
000770 1100-ATTEMPT-BANK-CALL.
000780     ADD 1 TO WK-BANK-ATTEMPT-NO.
000790
000800*    THIS BATCH DOES NOT DIAL OUT TO THE BANK'S NETWORK - THE
000810*    CARD NUMBER ITSELF CARRIES THE SIMULATED BANK RESPONSE FOR
000820*    THIS RUN, AS AGREED WITH THE SETTLEMENT DESK FOR OFF-LINE
000830*    TESTING.  A LIVE FEED REPLACES THIS PARAGRAPH ONE FOR ONE.
000840     MOVE "Y" TO WK-BANK-RESPONDED-FLAG.
000850*----------------------------------------------------------------
000860 1200-DECIDE-AUTHORIZATION.
000870*    LAST DIGIT ODD  = AUTHORIZED, LAST DIGIT EVEN = DECLINED.
000880     MOVE PR-CARD-NUMBER-CHARS (WK-CARD-LENGTH)
000890         TO WK-BANK-LAST-DIGIT.
000900     DIVIDE WK-BANK-LAST-DIGIT BY 2
000910         GIVING WK-BANK-DUMMY-QUOTIENT
000920         REMAINDER WK-BANK-REMAINDER.
000930
000940     IF WK-BANK-REMAINDER = 1
000950         MOVE "Y" TO BS-AUTHORIZED-FLAG
000960         MOVE SPACES TO BS-AUTHORIZATION-CODE
000970         MOVE WK-BANK-ATTEMPT-NO TO WK-BANK-ATTEMPT-DISPLAY
000980         STRING "AUTH"                     DELIMITED BY SIZE
000990                WK-BANK-ATTEMPT-DISPLAY     DELIMITED BY SIZE
001000                PR-CARD-NUMBER-CHARS (WK-CARD-LENGTH)
001010                                             DELIMITED BY SIZE
001020             INTO BS-AUTHORIZATION-CODE
001030     ELSE
001040         MOVE "N" TO BS-AUTHORIZED-FLAG
001050         MOVE SPACES TO BS-AUTHORIZATION-CODE.
