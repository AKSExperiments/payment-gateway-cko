000100*----------------------------------------------------------------
000110* SLPAYMS.CBL
000120* FILE-CONTROL entry for the payment-master file - one record
000130* per processed (authorized or declined) payment.  Rejected
000140* requests never reach this file.  COPY'd by the authorization
000150* batch (output) and the payment inquiry program (input).
000160*----------------------------------------------------------------
000170* MAINTENANCE LOG
000180*  03/18/89  RO   ORIGINAL COPYBOOK - CARD AUTHORIZATION PROJECT
000190*----------------------------------------------------------------
000200     SELECT PAYMENT-MASTER-FILE ASSIGN TO PAYMAST
000210            ORGANIZATION IS SEQUENTIAL
000220            ACCESS MODE IS SEQUENTIAL
000230            FILE STATUS IS WK-PAYMAST-STATUS.
