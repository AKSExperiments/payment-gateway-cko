000100*----------------------------------------------------------------
000110* SLPAYRQ.CBL
000120* FILE-CONTROL entry for the incoming payment-request file.
000130* COPY'd by every program that reads authorization requests.
000140*----------------------------------------------------------------
000150* MAINTENANCE LOG
000160*  03/11/89  RO   ORIGINAL COPYBOOK - CARD AUTHORIZATION PROJECT
000170*  09/22/91  RO   ADDED FILE STATUS FOR RESTART LOGIC
000180*----------------------------------------------------------------
000190     SELECT PAYMENT-REQUEST-FILE ASSIGN TO PAYREQ
000200            ORGANIZATION IS SEQUENTIAL
000210            ACCESS MODE IS SEQUENTIAL
000220            FILE STATUS IS WK-PAYREQ-STATUS.
