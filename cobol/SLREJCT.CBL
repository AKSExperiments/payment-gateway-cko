000100*----------------------------------------------------------------
000110* SLREJCT.CBL
000120* FILE-CONTROL entry for the rejection/exception file.  One
000130* record is written per failed validation rule; a request that
000140* fails several checks produces several records.
000150*----------------------------------------------------------------
000160* MAINTENANCE LOG
000170*  03/18/89  RO   ORIGINAL COPYBOOK - CARD AUTHORIZATION PROJECT
000180*----------------------------------------------------------------
000190     SELECT REJECTION-FILE ASSIGN TO PAYREJ
000200            ORGANIZATION IS SEQUENTIAL
000210            ACCESS MODE IS SEQUENTIAL
000220            FILE STATUS IS WK-PAYREJ-STATUS.
