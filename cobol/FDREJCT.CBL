000100*----------------------------------------------------------------
000110* FDREJCT.CBL
000120* Record layout for the rejection/exception file.  Card number
000130* is never carried here either - last four only, or spaces
000140* when the card number itself was not usable.
000150*----------------------------------------------------------------
000160* MAINTENANCE LOG
000170*  03/18/89  RO   ORIGINAL LAYOUT - CARD AUTHORIZATION PROJECT
000180*----------------------------------------------------------------
000190 FD  REJECTION-FILE
000200     LABEL RECORDS ARE STANDARD
000210     RECORD CONTAINS 148 CHARACTERS.
000220
000230 01  REJECTION-RECORD.
000240     05  RJ-IDEMPOTENCY-KEY          PIC X(64).
000250     05  RJ-CARD-LAST-FOUR           PIC X(04).
000260     05  RJ-ERROR-TEXT               PIC X(80).
