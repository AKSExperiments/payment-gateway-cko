000100*----------------------------------------------------------------
000110* PL-VALIDATE-PAYMENT-REQUEST.CBL
000120* Field-format and business validation for one payment request.
000130* COPY'd into the PROCEDURE DIVISION of the authorization batch,
000140* PERFORMed as 2000-VALIDATE-PAYMENT-REQUEST once per record.
000150* Every check runs and accumulates its own message - a request
000160* failing several checks produces several rejection records.
000170*
000180* Working-storage the calling program must supply (see its own
000190* WORKING-STORAGE SECTION):
000200*   WK-ERROR-COUNT          PIC 9(02) COMP
000210*   WK-ERROR-TABLE          OCCURS 10 TIMES PIC X(80)
000220*   WK-VALIDATION-RESULT    PIC X, 88 VALIDATION-PASSED VALUE "Y"
000230*   WK-NEW-ERROR-TEXT       PIC X(80)
000240*   WK-KEY-LENGTH           PIC 9(02) COMP
000250*   WK-CARD-LENGTH          PIC 9(02) COMP
000260*   WK-CVV-LENGTH           PIC 9(02) COMP
000270*   WK-SCAN-IDX             PIC 9(02) COMP
000280*   WK-SCAN-CHAR            PIC X, with condition-names
000290*                           WK-CHAR-IS-UPPER-ALPHA, WK-CHAR-IS-
000300*                           LOWER-ALPHA, WK-CHAR-IS-DIGIT,
000310*                           WK-CHAR-IS-DASH, WK-CHAR-IS-USCORE
000320*   WK-ALL-DIGITS-FLAG      PIC X, 88 WK-ALL-DIGITS VALUE "Y"
000330*   WK-CCY-UPPER            PIC X(03)
000340*   WK-TODAY-CCYYMMDD       PIC 9(08), REDEFINED BY THE CALLER
000350*                           INTO WK-TODAY-CCYY/WK-TODAY-MM/
000360*                           WK-TODAY-DD
000370*----------------------------------------------------------------
000380* MAINTENANCE LOG
000390*  04/02/93  LDW  ORIGINAL COPYBOOK, TICKET CP-047
000400*  06/12/95  LDW  BANK EXAMINER FINDING 95-14, ITEM 1: THE MONTH
000410*                 AND YEAR EXPIRY CHECKS ARE NOW ONE PARAGRAPH-
000420*                 RANGE PERFORM RATHER THAN TWO SEPARATE PERFORMS,
000430*                 AND PARAGRAPH-LEVEL COMMENTARY WAS EXPANDED
000440*                 THROUGHOUT THIS COPYBOOK - SEE PAYAUTH.CBL'S OWN
000450*                 MAINTENANCE LOG FOR THE FULL TEXT OF THE FINDING
000460*  07/14/96  LDW  ADDED CHARACTER-CLASS SCAN FOR IDEMP. KEY
000470*  02/09/99  BTC  Y2K - CENTURY NOW CARRIED IN EXPIRY YEAR,
000480*                 CARD-EXPIRED TEST REWRITTEN ON CCYY COMPARE
000490*  05/30/01  BTC  CURRENCY-SUPPORTED MESSAGE TEXT MATCHED TO
000500*                 SETTLEMENT DESK SPEC, TICKET CP-233
000510*----------------------------------------------------------------
000520*    THE MAIN ENTRY POINT - RUNS EVERY FIELD-FORMAT CHECK AND THEN
000530*    THE BUSINESS-RULE CHECKS BELOW, REGARDLESS OF HOW MANY EARLIER
000540*    CHECKS ALREADY FAILED.  EVERY CHECK ALWAYS RUNS SO A REQUEST
000550*    WITH THREE BAD FIELDS PRODUCES THREE REJECTION RECORDS IN ONE
000560*    PASS INSTEAD OF MAKING THE SUBMITTER FIX ONE FIELD AT A TIME.
000570 2000-VALIDATE-PAYMENT-REQUEST.
000580     MOVE 0     TO WK-ERROR-COUNT.
000590     MOVE "Y"   TO WK-VALIDATION-RESULT.
000600
000610     PERFORM 2010-CHECK-IDEMPOTENCY-KEY.
000620     PERFORM 2020-CHECK-CARD-NUMBER.
000630*    THE EXPIRY-MONTH AND EXPIRY-YEAR CHECKS BELOW ARE TWO HALVES
000640*    OF ONE LOGICAL CHECK (NEITHER FIELD MEANS ANYTHING WITHOUT
000650*    THE OTHER) AND NEITHER PARAGRAPH PERFORMS ANY SUB-PARAGRAPH
000660*    OF ITS OWN, SO THEY ARE RUN AS A SINGLE PARAGRAPH-RANGE
000670*    PERFORM RATHER THAN TWO SEPARATE ONE-LINE PERFORMS.
000680     PERFORM 2030-CHECK-EXPIRY-MONTH THRU 2040-CHECK-EXPIRY-YEAR.
000690     PERFORM 2050-CHECK-CURRENCY-FORMAT.
000700     PERFORM 2060-CHECK-AMOUNT.
000710     PERFORM 2070-CHECK-CVV.
000720     PERFORM 2100-VALIDATE-BUSINESS-RULES.
000730
000740     IF WK-ERROR-COUNT NOT = 0
000750         MOVE "N" TO WK-VALIDATION-RESULT.
000760*----------------------------------------------------------------
000770*    LENGTH FIRST, THEN CHARACTER CLASS - A KEY OUTSIDE 8-64
000780*    CHARACTERS IS REJECTED BEFORE THE CHARACTER SCAN EVEN RUNS,
000790*    SO A HUGE GARBAGE KEY DOES NOT WALK OFF THE END OF THE
000800*    64-BYTE PR-IDEMPOTENCY-KEY-CHARS TABLE IN 2011 BELOW.
000810 2010-CHECK-IDEMPOTENCY-KEY.
000820     MOVE 0 TO WK-KEY-LENGTH.
000830     INSPECT PR-IDEMPOTENCY-KEY TALLYING WK-KEY-LENGTH
000840             FOR CHARACTERS BEFORE INITIAL SPACE.
000850
000860     IF WK-KEY-LENGTH < 8 OR WK-KEY-LENGTH > 64
000870         MOVE "Idempotency key must be 8-64 characters"
000880              TO WK-NEW-ERROR-TEXT
000890         PERFORM 2900-ADD-ERROR-MESSAGE
000900     ELSE
000910         MOVE "Y" TO WK-ALL-DIGITS-FLAG
000920         PERFORM 2011-SCAN-IDEMPOTENCY-CHAR
000930             VARYING WK-SCAN-IDX FROM 1 BY 1
000940                 UNTIL WK-SCAN-IDX > WK-KEY-LENGTH
000950         IF NOT WK-ALL-DIGITS
000960             MOVE "Idempotency key: letters, digits, - and _ only"
000970                  TO WK-NEW-ERROR-TEXT
000980             PERFORM 2900-ADD-ERROR-MESSAGE.
000990*----------------------------------------------------------------
001000*    ONE PASS OF THE VARYING LOOP ABOVE - TESTS ONE CHARACTER OF
001010*    THE IDEMPOTENCY KEY AGAINST THE FIVE ALLOWED 88-LEVEL
001020*    CLASSES.  THE FIRST DISALLOWED CHARACTER FOUND TURNS OFF
001030*    WK-ALL-DIGITS-FLAG FOR GOOD - LATER CHARACTERS ARE STILL
001040*    SCANNED (THE LOOP DOES NOT SHORT-CIRCUIT) BUT CANNOT TURN IT
001050*    BACK ON.
001060 2011-SCAN-IDEMPOTENCY-CHAR.
001070     MOVE PR-IDEMPOTENCY-KEY-CHARS (WK-SCAN-IDX) TO WK-SCAN-CHAR.
001080     IF NOT WK-CHAR-IS-UPPER-ALPHA
001090        AND NOT WK-CHAR-IS-LOWER-ALPHA
001100        AND NOT WK-CHAR-IS-DIGIT
001110        AND NOT WK-CHAR-IS-DASH
001120        AND NOT WK-CHAR-IS-USCORE
001130            MOVE "N" TO WK-ALL-DIGITS-FLAG.
001140*----------------------------------------------------------------
001150*    SAME LENGTH-THEN-CLASS PATTERN AS 2010 ABOVE, 14-19 DIGITS
001160*    BEING THE RANGE THAT COVERS EVERY CARD BRAND THIS SHOP
001170*    ACQUIRES FOR.  NO LUHN CHECK-DIGIT VALIDATION IS DONE HERE -
001180*    THAT IS THE ACQUIRING BANK'S JOB, NOT THIS PROGRAM'S.
001190 2020-CHECK-CARD-NUMBER.
001200     MOVE 0 TO WK-CARD-LENGTH.
001210     INSPECT PR-CARD-NUMBER TALLYING WK-CARD-LENGTH
001220             FOR CHARACTERS BEFORE INITIAL SPACE.
001230
001240     IF WK-CARD-LENGTH < 14 OR WK-CARD-LENGTH > 19
001250         MOVE "Card number must be 14-19 digits"
001260              TO WK-NEW-ERROR-TEXT
001270         PERFORM 2900-ADD-ERROR-MESSAGE
001280     ELSE
001290         MOVE "Y" TO WK-ALL-DIGITS-FLAG
001300         PERFORM 2021-SCAN-CARD-NUMBER-CHAR
001310             VARYING WK-SCAN-IDX FROM 1 BY 1
001320                 UNTIL WK-SCAN-IDX > WK-CARD-LENGTH
001330         IF NOT WK-ALL-DIGITS
001340             MOVE "Card number must contain digits only"
001350                  TO WK-NEW-ERROR-TEXT
001360             PERFORM 2900-ADD-ERROR-MESSAGE.
001370*----------------------------------------------------------------
001380*    ONE PASS OF 2020'S VARYING LOOP - A CARD NUMBER IS ALL-DIGIT
001390*    OR IT IS REJECTED, NO DASHES OR SPACES PERMITTED MID-NUMBER.
001400 2021-SCAN-CARD-NUMBER-CHAR.
001410     MOVE PR-CARD-NUMBER-CHARS (WK-SCAN-IDX) TO WK-SCAN-CHAR.
001420     IF NOT WK-CHAR-IS-DIGIT
001430         MOVE "N" TO WK-ALL-DIGITS-FLAG.
001440*----------------------------------------------------------------
001450*    FIRST HALF OF THE PARAGRAPH-RANGE PERFORM IN 2000 ABOVE.
001460*    PR-EXPIRY-MONTH-X = SPACES CATCHES A BLANK FIELD BEFORE THE
001470*    NUMERIC REDEFINES PR-EXPIRY-MONTH-N IS EVER TESTED, SINCE A
001480*    SPACE-FILLED NUMERIC FIELD IS NOT A RELIABLE COMPARE.
001490 2030-CHECK-EXPIRY-MONTH.
001500     IF PR-EXPIRY-MONTH-X = SPACES
001510        OR PR-EXPIRY-MONTH-N < 1
001520        OR PR-EXPIRY-MONTH-N > 12
001530         MOVE "Expiry month must be between 1 and 12"
001540              TO WK-NEW-ERROR-TEXT
001550         PERFORM 2900-ADD-ERROR-MESSAGE.
001560*----------------------------------------------------------------
001570*    SECOND HALF OF THE PARAGRAPH-RANGE PERFORM - 2000 FALLS
001580*    THROUGH FROM 2030 STRAIGHT INTO THIS PARAGRAPH, THEN STOPS AT
001590*    THE EXIT-EQUIVALENT BOUNDARY OF THE RANGE (THE NEXT PARAGRAPH,
001600*    2050, IS NOT PART OF THE RANGE AND IS PERFORMED SEPARATELY).
001610*    THE PICTURE CLAUSE'S OWN UPPER BOUND OF 9999 ON PIC 9(04)
001620*    MAKES A RUN-AWAY YEAR IMPOSSIBLE, SO NO UPPER-BOUND TEST IS
001630*    CODED HERE - ONLY THE LOWER BOUND NEEDS CHECKING.
001640 2040-CHECK-EXPIRY-YEAR.
001650     IF PR-EXPIRY-YEAR-X = SPACES
001660        OR PR-EXPIRY-YEAR-N < 2000
001670         MOVE "Expiry year must be 2000 or later"
001680              TO WK-NEW-ERROR-TEXT
001690         PERFORM 2900-ADD-ERROR-MESSAGE.
001700*----------------------------------------------------------------
001710*    FORMAT ONLY - THREE UPPER-CASE LETTERS.  WHETHER THE
001720*    CURRENCY IS ONE THIS SHOP ACTUALLY SETTLES IN IS A SEPARATE
001730*    BUSINESS-RULE CHECK, 2120 BELOW, RUN LATER OUT OF 2100.
001740 2050-CHECK-CURRENCY-FORMAT.
001750     IF PR-CURRENCY = SPACES
001760         MOVE "Currency is required" TO WK-NEW-ERROR-TEXT
001770         PERFORM 2900-ADD-ERROR-MESSAGE
001780     ELSE
001790         MOVE "Y" TO WK-ALL-DIGITS-FLAG
001800         PERFORM 2051-SCAN-CURRENCY-CHAR
001810             VARYING WK-SCAN-IDX FROM 1 BY 1
001820                 UNTIL WK-SCAN-IDX > 3
001830         IF NOT WK-ALL-DIGITS
001840             MOVE "Currency must be exactly 3 upper-case letters"
001850                  TO WK-NEW-ERROR-TEXT
001860             PERFORM 2900-ADD-ERROR-MESSAGE.
001870*----------------------------------------------------------------
001880*    ONE PASS OF 2050'S VARYING LOOP - LOWER-CASE OR MIXED-CASE
001890*    CURRENCY CODES ARE REJECTED HERE RATHER THAN SILENTLY
001900*    UPPER-CASED, SINCE THE FRONT-END CAPTURE SYSTEM IS SUPPOSED
001910*    TO SEND THEM UPPER-CASE ALREADY - A LOWER-CASE CODE MEANS
001920*    SOMETHING UPSTREAM IS WRONG AND SHOULD BE FLAGGED, NOT FIXED
001930*    QUIETLY.  (2120 BELOW UPPER-CASES ITS OWN COPY FOR THE
001940*    SUPPORTED-CURRENCY COMPARE ONLY, WHICH RUNS AFTER THIS CHECK
001950*    HAS ALREADY PASSED.)
001960 2051-SCAN-CURRENCY-CHAR.
001970     MOVE PR-CURRENCY-CHARS (WK-SCAN-IDX) TO WK-SCAN-CHAR.
001980     IF NOT WK-CHAR-IS-UPPER-ALPHA
001990         MOVE "N" TO WK-ALL-DIGITS-FLAG.
002000*----------------------------------------------------------------
002010*    ZERO IS REJECTED ALONG WITH BLANK - THIS SHOP HAS NO CONCEPT
002020*    OF A ZERO-VALUE CARD PAYMENT, UNLIKE A REFUND OR CREDIT
002030*    VOUCHER SYSTEM WHICH MIGHT.  NEGATIVE AMOUNTS CANNOT OCCUR -
002040*    PR-AMOUNT-N IS AN UNSIGNED PIC 9 FIELD.
002050 2060-CHECK-AMOUNT.
002060     IF PR-AMOUNT-X = SPACES OR PR-AMOUNT-N = 0
002070         MOVE "Amount must be greater than zero"
002080              TO WK-NEW-ERROR-TEXT
002090         PERFORM 2900-ADD-ERROR-MESSAGE.
002100*----------------------------------------------------------------
002110*    3 OR 4 DIGITS COVERS BOTH THE STANDARD 3-DIGIT CVV (VISA,
002120*    MASTERCARD, MOST BRANDS) AND THE 4-DIGIT CID SOME OTHER
002130*    BRANDS PRINT ON THE FRONT OF THE CARD - THIS PROGRAM DOES
002140*    NOT KNOW OR CARE WHICH BRAND ISSUED THE CARD, ONLY THE
002150*    ACQUIRING BANK CARES ABOUT THAT.
002160 2070-CHECK-CVV.
002170     IF PR-CVV = SPACES
002180         MOVE "CVV is required" TO WK-NEW-ERROR-TEXT
002190         PERFORM 2900-ADD-ERROR-MESSAGE
002200     ELSE
002210         MOVE 0 TO WK-CVV-LENGTH
002220         INSPECT PR-CVV TALLYING WK-CVV-LENGTH
002230                 FOR CHARACTERS BEFORE INITIAL SPACE
002240         IF WK-CVV-LENGTH NOT = 3 AND WK-CVV-LENGTH NOT = 4
002250             MOVE "CVV must be 3 or 4 digits"
002260                  TO WK-NEW-ERROR-TEXT
002270             PERFORM 2900-ADD-ERROR-MESSAGE
002280         ELSE
002290             MOVE "Y" TO WK-ALL-DIGITS-FLAG
002300             PERFORM 2071-SCAN-CVV-CHAR
002310                 VARYING WK-SCAN-IDX FROM 1 BY 1
002320                     UNTIL WK-SCAN-IDX > WK-CVV-LENGTH
002330             IF NOT WK-ALL-DIGITS
002340                 MOVE "CVV must be 3 or 4 digits"
002350                      TO WK-NEW-ERROR-TEXT
002360                 PERFORM 2900-ADD-ERROR-MESSAGE.
002370*----------------------------------------------------------------
002380*    ONE PASS OF 2070'S VARYING LOOP.
002390 2071-SCAN-CVV-CHAR.
002400     MOVE PR-CVV-CHARS (WK-SCAN-IDX) TO WK-SCAN-CHAR.
002410     IF NOT WK-CHAR-IS-DIGIT
002420         MOVE "N" TO WK-ALL-DIGITS-FLAG.
002430*----------------------------------------------------------------
002440*    BUSINESS-RULE CHECKS - THESE DIFFER FROM THE FIELD-FORMAT
002450*    CHECKS ABOVE IN THAT THEY NEED TODAY'S DATE OR A LOOKUP
002460*    AGAINST A LIST OF VALUES THIS SHOP MAINTAINS, RATHER THAN
002470*    JUST TESTING THE SHAPE OF ONE FIELD IN ISOLATION.
002480 2100-VALIDATE-BUSINESS-RULES.
002490     PERFORM 2110-CHECK-CARD-EXPIRED.
002500     PERFORM 2120-CHECK-CURRENCY-SUPPORTED.
002510*----------------------------------------------------------------
002520 2110-CHECK-CARD-EXPIRED.
002530*    A CARD EXPIRING IN THE CURRENT MONTH IS ALREADY EXPIRED -
002540*    THE COMPARE IS "BEFORE OR EQUAL", NOT "BEFORE".
002550     IF PR-EXPIRY-YEAR-N < WK-TODAY-CCYY
002560        OR (PR-EXPIRY-YEAR-N = WK-TODAY-CCYY AND
002570            PR-EXPIRY-MONTH-N NOT > WK-TODAY-MM)
002580         MOVE "Card has expired" TO WK-NEW-ERROR-TEXT
002590         PERFORM 2900-ADD-ERROR-MESSAGE.
002600*----------------------------------------------------------------
002610*    THREE CURRENCIES ONLY - USD, GBP, EUR - THE SAME THREE
002620*    WK-CURRENCY-TOTALS IS SIZED FOR IN THE CALLING PROGRAM.
002630*    ADDING A FOURTH CURRENCY MEANS UPDATING BOTH THIS LIST AND
002640*    PAYAUTH.CBL'S WK-CCY-TOTAL-CODE TABLE - THEY ARE NOT DRIVEN
002650*    FROM ONE SHARED COPYBOOK, SO BOTH MUST BE CHANGED TOGETHER.
002660 2120-CHECK-CURRENCY-SUPPORTED.
002670     MOVE PR-CURRENCY TO WK-CCY-UPPER.
002680     INSPECT WK-CCY-UPPER CONVERTING
002690             "abcdefghijklmnopqrstuvwxyz"
002700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002710
002720     IF WK-CCY-UPPER NOT = "USD"
002730        AND WK-CCY-UPPER NOT = "GBP"
002740        AND WK-CCY-UPPER NOT = "EUR"
002750         STRING "Currency '" DELIMITED BY SIZE
002760                WK-CCY-UPPER DELIMITED BY SIZE
002770                "' is not supported. Allowed: USD, GBP, EUR"
002780                DELIMITED BY SIZE
002790             INTO WK-NEW-ERROR-TEXT
002800         PERFORM 2900-ADD-ERROR-MESSAGE.
002810*----------------------------------------------------------------
002820*    COMMON ERROR-TABLE APPEND, CALLED BY EVERY CHECK ABOVE THAT
002830*    FAILS.  THE TABLE IS FIXED AT 10 ENTRIES (SEE THE CALLER'S
002840*    WK-ERROR-TABLE-GROUP) - AN ELEVENTH FAILURE ON THE SAME
002850*    REQUEST IS SILENTLY DROPPED RATHER THAN OVERFLOWING THE
002860*    TABLE.  IN PRACTICE THIS PROGRAM ONLY HAS SEVEN CHECKS TOTAL,
002870*    SO THE 10-ENTRY LIMIT HAS NEVER BEEN A PROBLEM AND WK-ERROR-
002880*    COUNT NEVER ACTUALLY REACHES 10.
002890 2900-ADD-ERROR-MESSAGE.
002900     IF WK-ERROR-COUNT < 10
002910         ADD 1 TO WK-ERROR-COUNT
002920         MOVE WK-NEW-ERROR-TEXT
002930             TO WK-ERROR-TABLE (WK-ERROR-COUNT).
