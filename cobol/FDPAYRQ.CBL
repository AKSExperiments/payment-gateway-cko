000100*----------------------------------------------------------------
000110* FDPAYRQ.CBL
000120* Record layout for the payment-request file (input to the
000130* authorization batch).  One record is one card-payment request
000140* as received from the front-end, arrival order, no sort key.
000150*
000160* The X-fields carry the raw request exactly as received; the
000170* REDEFINES give a numeric view for the edit checks in
000180* PL-VALIDATE-PAYMENT-REQUEST.CBL and a character-table view for
000190* the letter/digit scans that same copybook performs on the
000200* idempotency key, card number and CVV.
000210*----------------------------------------------------------------
000220* MAINTENANCE LOG
000230*  03/11/89  RO   ORIGINAL LAYOUT - CARD AUTHORIZATION PROJECT
000240*  09/22/91  RO   WIDENED PR-IDEMPOTENCY-KEY TO 64 (WAS 32)
000250*  04/02/93  LDW  ADDED NUMERIC REDEFINES FOR EDIT CHECKS
000260*  07/14/96  LDW  ADDED CHARACTER-TABLE REDEFINES, TICKET CP-118
000270*----------------------------------------------------------------
000280 FD  PAYMENT-REQUEST-FILE
000290     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 105 CHARACTERS.
000310
000320 01  PAYMENT-REQUEST-RECORD.
000330     05  PR-IDEMPOTENCY-KEY          PIC X(64).
000340     05  PR-IDEMPOTENCY-KEY-CHARS REDEFINES
000350         PR-IDEMPOTENCY-KEY          PIC X(01) OCCURS 64 TIMES.
000360     05  PR-CARD-NUMBER              PIC X(19).
000370     05  PR-CARD-NUMBER-CHARS REDEFINES
000380         PR-CARD-NUMBER              PIC X(01) OCCURS 19 TIMES.
000390     05  PR-EXPIRY-MONTH-X           PIC X(02).
000400     05  PR-EXPIRY-MONTH-N REDEFINES
000410         PR-EXPIRY-MONTH-X           PIC 9(02).
000420     05  PR-EXPIRY-YEAR-X            PIC X(04).
000430     05  PR-EXPIRY-YEAR-N  REDEFINES
000440         PR-EXPIRY-YEAR-X            PIC 9(04).
000450     05  PR-CURRENCY                 PIC X(03).
000460     05  PR-CURRENCY-CHARS REDEFINES
000470         PR-CURRENCY                 PIC X(01) OCCURS 3 TIMES.
000480     05  PR-AMOUNT-X                 PIC X(09).
000490     05  PR-AMOUNT-N       REDEFINES
000500         PR-AMOUNT-X                 PIC 9(09).
000510     05  PR-CVV                      PIC X(04).
000520     05  PR-CVV-CHARS      REDEFINES
000530         PR-CVV                      PIC X(01) OCCURS 4 TIMES.
