000100*----------------------------------------------------------------
000110* FDPAYMS.CBL
000120* Record layout for the payment-master file.  Card number and
000130* CVV are never carried past validation - only the last four
000140* digits of the card are retained here, per house security
000150* policy on card data at rest.
000160*----------------------------------------------------------------
000170* MAINTENANCE LOG
000180*  03/18/89  RO   ORIGINAL LAYOUT - CARD AUTHORIZATION PROJECT
000190*  11/02/90  RO   ADDED PM-AUTHORIZATION-CODE
000200*  09/22/91  RO   WIDENED PM-IDEMPOTENCY-KEY TO 64 (WAS 32)
000210*  08/03/97  LDW  GROUPED EXPIRY MONTH/YEAR, ADDED COMBINED
000220*                 NUMERIC REDEFINES FOR THE INQUIRY LISTING
000230*----------------------------------------------------------------
000240 FD  PAYMENT-MASTER-FILE
000250     LABEL RECORDS ARE STANDARD
000260     RECORD CONTAINS 144 CHARACTERS.
000270
000280 01  PAYMENT-MASTER-RECORD.
000290     05  PM-PAYMENT-ID               PIC X(36).
000300     05  PM-STATUS                   PIC X(10).
000310     05  PM-CARD-LAST-FOUR           PIC X(04).
000320     05  PM-EXPIRY-DATE.
000330         10  PM-EXPIRY-MONTH         PIC 9(02).
000340         10  PM-EXPIRY-YEAR          PIC 9(04).
000350     05  PM-EXPIRY-DATE-N  REDEFINES
000360         PM-EXPIRY-DATE              PIC 9(06).
000370     05  PM-CURRENCY                 PIC X(03).
000380     05  PM-AMOUNT                   PIC 9(09).
000390     05  PM-AUTHORIZATION-CODE       PIC X(12).
000400     05  PM-IDEMPOTENCY-KEY          PIC X(64).
