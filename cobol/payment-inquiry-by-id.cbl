000100*----------------------------------------------------------------
000110* IDENTIFICATION DIVISION.
000120*----------------------------------------------------------------
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.  PAYINQ.
000150 AUTHOR.      R ORTEGA.
000160 INSTALLATION. FIRST NATIONAL CARD SERVICES - DATA PROCESSING.
000170 DATE-WRITTEN. 03/25/89.
000180 DATE-COMPILED.
000190 SECURITY.    CONFIDENTIAL - CARD HOLDER DATA - RESTRICTED
000200              DISTRIBUTION.
000210*----------------------------------------------------------------
000220* PAYINQ LOOKS UP ONE PAYMENT ON THE PAYMENT-MASTER FILE BY
000230* PAYMENT ID AND PRINTS IT TO THE JOB LOG.  THE PAYMENT ID TO
000240* LOOK UP COMES IN ON A ONE-RECORD PARAMETER FILE PREPARED BY
000250* THE OPERATOR (OR BY THE JCL THAT SUBMITS THIS STEP) - THIS
000260* SHOP DOES NOT RUN INTERACTIVE SCREENS OFF THE OVERNIGHT
000270* SCHEDULE.  THE FULL CARD NUMBER IS NEVER ON THE MASTER FILE
000280* IN THE FIRST PLACE, SO THERE IS NOTHING TO MASK HERE - THE
000290* LAST-FOUR ON FILE IS PRINTED AS IS.
000300*----------------------------------------------------------------
000310* MAINTENANCE LOG
000320*  03/25/89  RO   ORIGINAL PROGRAM - CARD AUTHORIZATION PROJECT,
000330*                 TICKET CP-042
000340*  09/22/91  RO   FILE STATUS CHECKING ADDED
000350*  06/12/95  LDW  BANK EXAMINER FINDING 95-14: PARAGRAPH-LEVEL
000360*                 COMMENTARY EXPANDED THROUGHOUT THIS PROGRAM -
000370*                 SEE PAYAUTH.CBL'S OWN MAINTENANCE LOG FOR THE
000380*                 FULL TEXT OF THE FINDING
000390*  08/03/97  LDW  EXPIRY FIELDS NOW PRINTED FROM THE COMBINED
000400*                 PM-EXPIRY-DATE-N REDEFINES, SEE FDPAYMS.CBL
000410*  02/09/99  BTC  YEAR 2000 REMEDIATION - RUN-DATE BANNER NOW
000420*                 AN 8-DIGIT CCYYMMDD FIELD
000421*  11/06/00  BTC  Y2K FOLLOW-UP - CONFIRMED EXPIRY-YEAR COMPARE ON
000422*                 THE MASTER FILE WORKS BOTH SIDES OF THE ROLLOVER,
000423*                 NO CODE CHANGE REQUIRED, LOGGED PER AUDIT REQUEST
000430*----------------------------------------------------------------
000440
000450 ENVIRONMENT DIVISION.
000460
000470 CONFIGURATION SECTION.
000480
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510
000520 INPUT-OUTPUT SECTION.
000530
000540 FILE-CONTROL.
000550
000560     COPY "SLPAYMS.CBL".
000570*    INQUIRY-PARM-FILE HAS NO SLxxxx COPYBOOK OF ITS OWN, UNLIKE
000580*    THE MASTER FILE ABOVE - ITS SELECT IS SHORT ENOUGH, AND
000590*    LOCAL ENOUGH TO THIS ONE PROGRAM, TO CODE IN LINE HERE.
000600
000610     SELECT INQUIRY-PARM-FILE
000620            ASSIGN TO INQPARM
000630            ORGANIZATION IS SEQUENTIAL
000640            ACCESS MODE IS SEQUENTIAL
000650            FILE STATUS IS WK-INQPARM-STATUS.
000660
000670 DATA DIVISION.
000680
000690 FILE SECTION.
000700
000710     COPY "FDPAYMS.CBL".
000720
000730*----------------------------------------------------------------
000740*    INQUIRY-PARM-FILE IS A ONE-RECORD FILE, NOT A COPYBOOK - IT
000750*    IS TOO SMALL AND TOO SPECIFIC TO THIS ONE PROGRAM TO WARRANT
000760*    AN SLxxxx/FDxxxx PAIR THE WAY THE MASTER AND REQUEST FILES
000770*    GET.  THE OPERATOR (OR THE SUBMITTING JCL) SUPPLIES ONE CARD
000780*    IMAGE WITH THE PAYMENT ID LEFT-JUSTIFIED IN THE FIRST 36
000790*    BYTES; A MISSING OR EMPTY FILE IS TREATED AS "NO ID GIVEN"
000800*    RATHER THAN AN ERROR - SEE 0100-INITIALIZE-RUN.
000810*----------------------------------------------------------------
000820     FD  INQUIRY-PARM-FILE
000830         LABEL RECORDS ARE STANDARD
000840         RECORD CONTAINS 36 CHARACTERS.
000850
000860*    IP-PAYMENT-ID-CHARS REDEFINES THE WHOLE RECORD ONE BYTE AT A
000870*    TIME SO 0110-SCAN-PARM-CHAR CAN WALK IT LOOKING FOR THE FIRST
000880*    NON-SPACE CHARACTER, THE SAME BLANK-TEST IDIOM USED ON THE
000890*    REQUEST RECORD'S FIELDS IN PL-VALIDATE-PAYMENT-REQUEST.CBL.
000900     01  INQUIRY-PARM-RECORD.
000910         05  IP-PAYMENT-ID           PIC X(36).
000920         05  IP-PAYMENT-ID-CHARS  REDEFINES
000930             IP-PAYMENT-ID           PIC X(01) OCCURS 36 TIMES.
000940
000950 WORKING-STORAGE SECTION.
000960
000970*----------------------------------------------------------------
000980*    FILE STATUS AND RUN-CONTROL SWITCHES.  WK-PAYMAST-STATUS AND
000990*    WK-INQPARM-STATUS ARE DECLARED HERE (NOT AS 77-LEVEL, EVEN
001000*    THOUGH THEY ARE SCRATCH-SIZED) BECAUSE THIS COPYBOOK'S SISTER
001010*    PROGRAM PAYAUTH.CBL CARRIES THE EQUIVALENT FIELDS AS 01-LEVEL
001020*    TOO - KEPT CONSISTENT ACROSS BOTH PROGRAMS RATHER THAN MIXED.
001030*----------------------------------------------------------------
001040     01  WK-PAYMAST-STATUS           PIC X(02).
001050     01  WK-INQPARM-STATUS           PIC X(02).
001060
001070     01  WK-END-OF-MASTER            PIC X.
001080         88  END-OF-MASTER-FILE      VALUE "Y".
001090
001100     01  WK-FOUND-FLAG               PIC X.
001110         88  WK-PAYMENT-FOUND        VALUE "Y".
001120
001130*    STARTS "Y" - A PARAMETER RECORD FULL OF SPACES (OR NO
001140*    RECORD AT ALL, SEE 0100'S AT END CLAUSE) LEAVES THIS FLAG
001150*    UNTOUCHED AND THEREFORE STILL TRUE.
001160     01  WK-PARM-BLANK-FLAG          PIC X VALUE "Y".
001170         88  WK-PARM-IS-BLANK        VALUE "Y".
001180
001190     01  WK-SCAN-IDX                 PIC 9(02) COMP.
001200
001210*----------------------------------------------------------------
001220*    TODAY'S DATE FOR THE OUTPUT BANNER - SAME CCYYMMDD/BROKEN-
001230*    OUT PATTERN USED IN PAYAUTH.
001240*----------------------------------------------------------------
001250     01  WK-TODAY-CCYYMMDD           PIC 9(08).
001260     01  WK-TODAY-DATE  REDEFINES
001270         WK-TODAY-CCYYMMDD.
001280         05  WK-TODAY-CCYY           PIC 9(04).
001290         05  WK-TODAY-MM             PIC 9(02).
001300         05  WK-TODAY-DD             PIC 9(02).
001310
001320*    HOLDS THE PAYMENT ID CARRIED FORWARD FROM THE PARAMETER FILE
001330*    ONCE 0100 HAS DECIDED IT IS NOT BLANK - 0220 COMPARES EVERY
001340*    MASTER RECORD'S PM-PAYMENT-ID AGAINST THIS FIELD RATHER THAN
001350*    AGAINST IP-PAYMENT-ID DIRECTLY, SO THE PARAMETER RECORD ITSELF
001360*    IS FREE TO BE REUSED OR RELEASED WITHOUT DISTURBING THE SEARCH.
001370     01  WK-REQUESTED-ID             PIC X(36).
001380
001390*    RECEIVES PM-EXPIRY-DATE-N (SEE FDPAYMS.CBL) AS ONE COMBINED
001400*    MOVE, THEN SPLITS IT BACK OUT FOR THE PRINT LINE BELOW.
001410     01  WK-EXPIRY-VIEW.
001420         05  WK-EXPIRY-VIEW-MM       PIC 99.
001430         05  WK-EXPIRY-VIEW-CCYY     PIC 9999.
001440     01  WK-EXPIRY-VIEW-N  REDEFINES
001450         WK-EXPIRY-VIEW              PIC 9(06).
001460
001470*----------------------------------------------------------------
001480*    RESULT LINES - FOUR SEPARATE 01-LEVEL GROUPS RATHER THAN ONE
001490*    WIDE RECORD, IN THE SAME STYLE PAYAUTH.CBL USES FOR ITS
001500*    REPORT LINES, SO EACH LABEL/VALUE PAIR CAN BE MOVED AND
001510*    DISPLAYED INDEPENDENTLY WITHOUT RECOMPUTING AN OFFSET INTO A
001520*    SINGLE LONG BUFFER.  THIS PROGRAM HAS NO PRINTER FILE OF ITS
001530*    OWN (SEE 0300-REPORT-RESULT) SO THESE ARE DISPLAYED STRAIGHT
001540*    TO THE JOB LOG, NOT WRITTEN TO A REPORT DATA SET.
001550*----------------------------------------------------------------
001560     01  WK-RESULT-LINE.
001570         05  FILLER                  PIC X(15)
001580                 VALUE "PAYMENT ID    ".
001590         05  WR-PAYMENT-ID           PIC X(36).
001600         05  FILLER                  PIC X(02) VALUE SPACES.
001610
001620*    STATUS IS "AUTHORIZED" OR "DECLINED" - SEE PAYAUTH.CBL'S
001630*    0350-STORE-PAYMENT, WHICH IS WHERE PM-STATUS ORIGINATES.
001640     01  WK-RESULT-LINE-2.
001650         05  FILLER                  PIC X(15)
001660                 VALUE "STATUS        ".
001670         05  WR-STATUS               PIC X(10).
001680         05  FILLER                  PIC X(04) VALUE SPACES.
001690         05  FILLER                  PIC X(15)
001700                 VALUE "CARD LAST FOUR ".
001710         05  WR-CARD-LAST-FOUR       PIC X(04).
001720
001730*    WR-EXPIRY-MM/WR-EXPIRY-CCYY ARE FILLED FROM WK-EXPIRY-VIEW-MM/
001740*    -CCYY ABOVE, NOT DIRECTLY FROM THE MASTER RECORD, BECAUSE THE
001750*    MASTER STORES THE EXPIRY AS ONE PACKED MMCCYY NUMBER.
001760     01  WK-RESULT-LINE-3.
001770         05  FILLER                  PIC X(15)
001780                 VALUE "EXPIRES       ".
001790         05  WR-EXPIRY-MM            PIC 99.
001800         05  FILLER                  PIC X    VALUE "/".
001810         05  WR-EXPIRY-CCYY          PIC 9999.
001820         05  FILLER                  PIC X(04) VALUE SPACES.
001830         05  FILLER                  PIC X(15)
001840                 VALUE "CURRENCY       ".
001850         05  WR-CURRENCY             PIC X(03).
001860
001870*    WR-AUTH-CODE IS BLANK ON A DECLINED PAYMENT - THE MASTER
001880*    RECORD CARRIES SPACES IN PM-AUTH-CODE FOR A DECLINE, AND THIS
001890*    LINE JUST MOVES THAT FIELD THROUGH UNCHANGED.
001900     01  WK-RESULT-LINE-4.
001910         05  FILLER                  PIC X(15)
001920                 VALUE "AMOUNT        ".
001930         05  WR-AMOUNT               PIC Z,ZZZ,ZZZ,ZZ9.
001940         05  FILLER                  PIC X(04) VALUE SPACES.
001950         05  FILLER                  PIC X(15)
001960                 VALUE "AUTH CODE      ".
001970         05  WR-AUTH-CODE            PIC X(12).
001980
001990*    PRINTED IN PLACE OF THE FOUR RESULT LINES ABOVE WHEN 0200
002000*    NEVER SETS WK-PAYMENT-FOUND - SEE 0300-REPORT-RESULT.
002010     01  WK-NOT-FOUND-LINE.
002020         05  FILLER                  PIC X(20)
002030                 VALUE "PAYMENT NOT FOUND: ".
002040         05  WN-PAYMENT-ID           PIC X(36).
002050
002060*----------------------------------------------------------------
002070 PROCEDURE DIVISION.
002080*----------------------------------------------------------------
002090*    0000-MAIN-PROCESS IS THE WHOLE JOB: READ THE PARAMETER CARD,
002100*    SKIP THE LOOKUP ENTIRELY IF NO PAYMENT ID WAS SUPPLIED
002110*    (RATHER THAN SEARCHING FOR A BLANK ID, WHICH WOULD NEVER
002120*    MATCH AND WOULD JUST WALK THE WHOLE MASTER FILE FOR NOTHING),
002130*    OTHERWISE SEARCH AND REPORT THE RESULT.
002140*----------------------------------------------------------------
002150
002160 0000-MAIN-PROCESS.
002170
002180     PERFORM 0100-INITIALIZE-RUN.
002190
002200     IF WK-PARM-IS-BLANK
002210         DISPLAY "PAYINQ - NO PAYMENT ID SUPPLIED ON PARAMETER "
002220                 "CARD - RUN ABANDONED"
002230     ELSE
002240         PERFORM 0200-SEARCH-FOR-PAYMENT
002250         PERFORM 0300-REPORT-RESULT.
002260
002270*    0900-FINALIZE-RUN RUNS ON THE BLANK-ID PATH TOO - THE MASTER
002280*    FILE'S OPEN IN 0100 IS UNCONDITIONAL, SO ITS CLOSE MUST BE.
002290     PERFORM 0900-FINALIZE-RUN.
002300
002310     STOP RUN.
002320*----------------------------------------------------------------
002330*    READS THE ONE-RECORD PARAMETER FILE, SCANS IT FOR A NON-
002340*    BLANK CHARACTER TO DECIDE WHETHER A PAYMENT ID WAS ACTUALLY
002350*    SUPPLIED, THEN OPENS THE MASTER FILE FOR THE SEARCH.  AN
002360*    EMPTY PARAMETER FILE (NO RECORD AT ALL) IS TREATED THE SAME
002370*    AS A BLANK ID - THE AT END CLAUSE BELOW MOVES SPACES SO
002380*    WK-PARM-IS-BLANK COMES OUT TRUE EITHER WAY.
002390 0100-INITIALIZE-RUN.
002400
002410     OPEN INPUT INQUIRY-PARM-FILE.
002420
002430     READ INQUIRY-PARM-FILE
002440         AT END
002450             MOVE SPACES TO IP-PAYMENT-ID.
002460
002470     CLOSE INQUIRY-PARM-FILE.
002480
002490     MOVE IP-PAYMENT-ID TO WK-REQUESTED-ID.
002500
002510     PERFORM 0110-SCAN-PARM-CHAR
002520         VARYING WK-SCAN-IDX FROM 1 BY 1
002530         UNTIL WK-SCAN-IDX > 36.
002540
002550     ACCEPT WK-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
002560
002570     OPEN INPUT PAYMENT-MASTER-FILE.
002580*----------------------------------------------------------------
002590*    ONE PASS OF 0100'S VARYING LOOP - ANY NON-SPACE CHARACTER
002600*    ANYWHERE IN THE 36-BYTE FIELD TURNS OFF WK-PARM-BLANK-FLAG.
002610*    THE FLAG STARTS "Y" (SEE ITS VALUE CLAUSE IN WORKING-STORAGE)
002620*    SO A TRULY BLANK PARAMETER RECORD NEVER FLIPS IT AT ALL.
002630 0110-SCAN-PARM-CHAR.
002640
002650     IF IP-PAYMENT-ID-CHARS (WK-SCAN-IDX) NOT = SPACE
002660         MOVE "N" TO WK-PARM-BLANK-FLAG.
002670*----------------------------------------------------------------
002680*    A PLAIN SEQUENTIAL SEARCH OF THE MASTER FILE, READING RECORD
002690*    BY RECORD UNTIL EITHER A MATCH IS FOUND OR THE FILE IS
002700*    EXHAUSTED.  THE MASTER FILE HAS NO ALTERNATE KEY OR INDEX ON
002710*    PAYMENT ID - IT IS A PLAIN SEQUENTIAL FILE WRITTEN IN ARRIVAL
002720*    ORDER BY PAYAUTH, SO THIS IS THE ONLY WAY TO FIND ONE RECORD.
002730 0200-SEARCH-FOR-PAYMENT.
002740
002750     MOVE "N" TO WK-END-OF-MASTER.
002760     MOVE "N" TO WK-FOUND-FLAG.
002770
002780     PERFORM 0210-READ-MASTER-NEXT.
002790
002800     PERFORM 0220-COMPARE-ONE-RECORD
002810         UNTIL END-OF-MASTER-FILE
002820            OR WK-PAYMENT-FOUND.
002830*----------------------------------------------------------------
002840*    THE ONLY PARAGRAPH THAT TOUCHES THE MASTER-FILE READ CURSOR -
002850*    CALLED ONCE TO PRIME THE SEARCH FROM 0200 AND AGAIN BY 0220
002860*    BELOW FOR EVERY RECORD THAT DOES NOT MATCH.
002870 0210-READ-MASTER-NEXT.
002880
002890     READ PAYMENT-MASTER-FILE
002900         AT END
002910             MOVE "Y" TO WK-END-OF-MASTER.
002920*----------------------------------------------------------------
002930*    ONE PASS OF THE UNTIL-LOOP IN 0200 ABOVE - COMPARES THE
002940*    JUST-READ RECORD TO THE REQUESTED ID AND EITHER STOPS (FOUND)
002950*    OR READS THE NEXT ONE (NOT FOUND, TRY AGAIN).
002960 0220-COMPARE-ONE-RECORD.
002970
002980     IF PM-PAYMENT-ID = WK-REQUESTED-ID
002990         MOVE "Y" TO WK-FOUND-FLAG
003000     ELSE
003010         PERFORM 0210-READ-MASTER-NEXT.
003020*----------------------------------------------------------------
003030*    ONE RESULT ONLY - THIS PROGRAM NEVER PRINTS MORE THAN ONE
003040*    PAYMENT'S DETAIL, SINCE PAYMENT ID IS UNIQUE ON THE MASTER
003050*    FILE (ASSIGNED ONCE, BY PAYAUTH, AT THE TIME A PAYMENT IS
003060*    STORED).  THE FOUR RESULT LINES ARE PLAIN DISPLAY STATEMENTS
003070*    TO THE JOB LOG, NOT A PRINTER FILE - THIS UTILITY HAS NO
003080*    REPORT OF ITS OWN, IT IS AN AD HOC LOOKUP TOOL.
003090 0300-REPORT-RESULT.
003100
003110*    EACH MOVE BELOW LINES UP ONE MASTER-RECORD FIELD (SEE
003120*    FDPAYMS.CBL) WITH ITS RESULT-LINE COUNTERPART - THE EXPIRY
003130*    MOVE GOES THROUGH WK-EXPIRY-VIEW-N SO THE PACKED MMCCYY
003140*    NUMBER CAN BE SPLIT BACK INTO SEPARATE MONTH/YEAR FIELDS.
003150     IF WK-PAYMENT-FOUND
003160         MOVE PM-PAYMENT-ID          TO WR-PAYMENT-ID
003170         MOVE PM-STATUS              TO WR-STATUS
003180         MOVE PM-CARD-LAST-FOUR      TO WR-CARD-LAST-FOUR
003190         MOVE PM-EXPIRY-DATE-N       TO WK-EXPIRY-VIEW-N
003200         MOVE WK-EXPIRY-VIEW-MM      TO WR-EXPIRY-MM
003210         MOVE WK-EXPIRY-VIEW-CCYY    TO WR-EXPIRY-CCYY
003220         MOVE PM-CURRENCY            TO WR-CURRENCY
003230         MOVE PM-AMOUNT              TO WR-AMOUNT
003240         MOVE PM-AUTHORIZATION-CODE  TO WR-AUTH-CODE
003250         DISPLAY WK-RESULT-LINE
003260         DISPLAY WK-RESULT-LINE-2
003270         DISPLAY WK-RESULT-LINE-3
003280         DISPLAY WK-RESULT-LINE-4
003290     ELSE
003300         MOVE WK-REQUESTED-ID TO WN-PAYMENT-ID
003310         DISPLAY WK-NOT-FOUND-LINE.
003320*----------------------------------------------------------------
003330*    END-OF-RUN HOUSEKEEPING - CLOSES THE ONE FILE THIS PROGRAM
003340*    LEAVES OPEN AT THIS POINT (INQUIRY-PARM-FILE WAS ALREADY
003350*    CLOSED BACK IN 0100 ONCE ITS SINGLE RECORD WAS READ).
003360 0900-FINALIZE-RUN.
003370
003380     CLOSE PAYMENT-MASTER-FILE.
