000100*----------------------------------------------------------------
000110* IDENTIFICATION DIVISION.
000120*----------------------------------------------------------------
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.  PAYAUTH.
000150 AUTHOR.      R ORTEGA.
000160 INSTALLATION. FIRST NATIONAL CARD SERVICES - DATA PROCESSING.
000170 DATE-WRITTEN. 03/18/89.
000180 DATE-COMPILED.
000190 SECURITY.    CONFIDENTIAL - CARD HOLDER DATA - RESTRICTED
000200              DISTRIBUTION.
000210*----------------------------------------------------------------
000220* PAYAUTH IS THE NIGHTLY CARD-PAYMENT AUTHORIZATION BATCH.  IT
000230* READS THE PAYMENT-REQUEST FILE BUILT BY THE FRONT-END CAPTURE
000240* SYSTEM, EDITS EACH REQUEST, PUTS EACH GOOD REQUEST TO THE
000250* ACQUIRING BANK FOR A YES/NO DECISION, AND WRITES THE RESULT
000260* TO THE PAYMENT-MASTER FILE.  REQUESTS THAT FAIL EDIT ARE
000270* WRITTEN TO THE REJECTION FILE INSTEAD AND NEVER REACH THE
000280* BANK.  A SETTLEMENT SUMMARY PRINTS AT END OF RUN FOR THE
000290* SETTLEMENT DESK'S MORNING RECONCILIATION.
000300*
000310* THIS PROGRAM DOES NOT RE-READ A PRIOR DAY'S PAYMENT-MASTER
000320* FILE - THE DUPLICATE-REQUEST CHECK ONLY LOOKS BACK OVER
000330* PAYMENTS ALREADY WRITTEN EARLIER IN THE SAME RUN.  A REQUEST
000340* RESUBMITTED ON A LATER RUN IS TREATED AS A NEW REQUEST.
000350*----------------------------------------------------------------
000360* MAINTENANCE LOG
000370*  03/18/89  RO   ORIGINAL PROGRAM - CARD AUTHORIZATION PROJECT,
000380*                 TICKET CP-041
000390*  11/02/90  RO   ADDED AUTHORIZATION CODE TO MASTER RECORD
000400*  09/22/91  RO   WIDENED IDEMPOTENCY KEY TO 64 BYTES (WAS 32),
000410*                 FILE STATUS CHECKING ADDED ON ALL FILES
000420*  04/02/93  LDW  MOVED FIELD-EDIT LOGIC OUT TO
000430*                 PL-VALIDATE-PAYMENT-REQUEST.CBL, TICKET CP-047,
000440*                 SO CONTROL-FILE MAINTENANCE COULD SHARE IT
000450*  04/09/93  LDW  ADDED CALL TO ACQUIRING BANK, TICKET CP-048
000460*  11/18/94  LDW  BANK RETRY LOOP ADDED - BANK TIMEOUT INCIDENT
000470*                 OF 11/12/94, MAX ATTEMPTS NOW A WORKING-STORAGE
000480*                 CONSTANT RATHER THAN HARD-CODED IN THE CALL
000490*  06/12/95  LDW  BANK EXAMINER FINDING 95-14: A FAILED OPEN ON
000500*                 ANY OF THE FOUR RUN FILES USED TO FALL THROUGH
000510*                 AND ABEND LATER ON THE FIRST READ OR WRITE,
000520*                 WITH NO INDICATION WHICH FILE WAS THE PROBLEM.
000530*                 EACH OPEN IS NOW FOLLOWED BY A FILE-STATUS TEST
000540*                 THAT GOES TO A NAMED ABEND PARAGRAPH, SEE 0195.
000550*  06/12/95  LDW  SAME FINDING, ITEM 2: PER-REQUEST DISPATCH IN
000560*                 0300 REWRITTEN SO EACH OUTCOME (DUPLICATE,
000570*                 REJECTED, BANK UNAVAILABLE, STORED) TAKES ITS
000580*                 OWN GO TO TO THE COMMON READ-NEXT/EXIT POINT
000590*                 RATHER THAN NESTING FOUR LEVELS OF IF - THE
000600*                 EXAMINER COULD NOT FOLLOW THE OLD NESTING
000610*                 WITHOUT A DESK-SIDE WALKTHROUGH FROM LDW
000620*  06/12/95  LDW  SAME FINDING, ITEM 3: PARAGRAPH-LEVEL COMMENTARY
000630*                 EXPANDED THROUGHOUT THIS PROGRAM SO A FUTURE
000640*                 EXAMINER, OR THE NEXT PROGRAMMER ASSIGNED THIS
000650*                 CODE, CAN FOLLOW EACH STEP OF THE CONTROL LOGIC
000660*                 AND THE REASON BEHIND IT WITHOUT PULLING LDW OR
000670*                 RO OFF THEIR OWN WORK TO EXPLAIN IT IN PERSON
000680*  07/14/96  LDW  CURRENCY-BREAKDOWN LINES ADDED TO SETTLEMENT
000690*                 REPORT AT REQUEST OF SETTLEMENT DESK
000700*  08/03/97  LDW  PAYMENT-MASTER EXPIRY FIELDS REGROUPED, SEE
000710*                 FDPAYMS.CBL MAINTENANCE LOG
000720*  02/09/99  BTC  YEAR 2000 REMEDIATION - RUN DATE NOW ACCEPTED
000730*                 AS AN 8-DIGIT CCYYMMDD FIELD THROUGHOUT, ALL
000740*                 EXPIRY-YEAR COMPARISONS NOW 4-DIGIT.  TESTED
000750*                 AGAINST 1999/2000/2001 BOUNDARY DATA - BTC
000760*  05/30/01  BTC  CURRENCY-NOT-SUPPORTED MESSAGE TEXT MATCHED TO
000770*                 SETTLEMENT DESK WORDING, TICKET CP-233
000780*  10/14/03  BTC  BANK-UNAVAILABLE COUNT ADDED AS ITS OWN REPORT
000790*                 LINE - PREVIOUSLY FOLDED INTO REJECTED COUNT,
000800*                 SETTLEMENT DESK COULD NOT TELL THE TWO APART
000810*----------------------------------------------------------------
000820
000830 ENVIRONMENT DIVISION.
000840
000850 CONFIGURATION SECTION.
000860
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890
000900 INPUT-OUTPUT SECTION.
000910
000920 FILE-CONTROL.
000930
000940     COPY "SLPAYRQ.CBL".
000950
000960     COPY "SLPAYMS.CBL".
000970
000980     COPY "SLREJCT.CBL".
000990*    THE SETTLEMENT REPORT HAS NO FDPAYRPT/SLPAYRPT PAIR OF ITS
001000*    OWN - IT IS PRINT OUTPUT, NOT A DATA SET THE REST OF THE
001010*    SHOP READS BACK IN, SO IT IS DECLARED IN LINE HERE THE WAY
001020*    THIS SHOP'S OTHER REPORT PROGRAMS DECLARE THEIR OWN PRINTER
001030*    FILE RATHER THAN GIVING IT A COPYBOOK.
001040
001050     SELECT SETTLEMENT-REPORT-FILE
001060            ASSIGN TO PAYRPT
001070            ORGANIZATION IS LINE SEQUENTIAL.
001080
001090 DATA DIVISION.
001100
001110 FILE SECTION.
001120
001130     COPY "FDPAYRQ.CBL".
001140
001150     COPY "FDPAYMS.CBL".
001160
001170     COPY "FDREJCT.CBL".
001180
001190     FD  SETTLEMENT-REPORT-FILE
001200         LABEL RECORDS ARE OMITTED.
001210
001220     01  SETTLEMENT-REPORT-RECORD    PIC X(132).
001230
001240 WORKING-STORAGE SECTION.
001250
001260*----------------------------------------------------------------
001270*    FILE STATUS AND RUN-CONTROL SWITCHES
001280*----------------------------------------------------------------
001290     01  WK-PAYREQ-STATUS            PIC X(02).
001300     01  WK-PAYMAST-STATUS           PIC X(02).
001310     01  WK-PAYREJ-STATUS            PIC X(02).
001320
001330     01  WK-END-OF-FILE              PIC X VALUE "N".
001340         88  END-OF-REQUESTS         VALUE "Y".
001350
001360     01  WK-DUPLICATE-FLAG           PIC X.
001370         88  WK-DUPLICATE-FOUND      VALUE "Y".
001380
001390*----------------------------------------------------------------
001400*    TODAY'S DATE - ACCEPTED CCYYMMDD, BROKEN OUT BY REDEFINES
001410*    FOR THE REPORT BANNER AND FOR THE CARD-EXPIRED TEST.
001420*----------------------------------------------------------------
001430     01  WK-TODAY-CCYYMMDD           PIC 9(08).
001440     01  WK-TODAY-DATE  REDEFINES
001450         WK-TODAY-CCYYMMDD.
001460         05  WK-TODAY-CCYY           PIC 9(04).
001470         05  WK-TODAY-MM             PIC 9(02).
001480         05  WK-TODAY-DD             PIC 9(02).
001490
001500*----------------------------------------------------------------
001510*    RUN CONTROL TOTALS - ALL COUNTERS AND ACCUMULATORS ARE
001520*    BINARY, PER SHOP STANDARD, TO KEEP THE CONTROL-BREAK MATH
001530*    OFF THE PACKED/ZONED CONVERSION PATH.
001540*----------------------------------------------------------------
001550     01  WK-CONTROL-TOTALS.
001560         05  WK-RECORDS-READ         PIC 9(07) COMP.
001570         05  WK-DUPLICATE-COUNT      PIC 9(07) COMP.
001580         05  WK-REJECTED-COUNT       PIC 9(07) COMP.
001590         05  WK-AUTHORIZED-COUNT     PIC 9(07) COMP.
001600         05  WK-DECLINED-COUNT       PIC 9(07) COMP.
001610         05  WK-BANK-UNAVAIL-COUNT   PIC 9(07) COMP.
001620         05  WK-AUTHORIZED-AMOUNT    PIC 9(11) COMP.
001630         05  WK-DECLINED-AMOUNT      PIC 9(11) COMP.
001640         05  FILLER                  PIC X(04).
001650
001660     01  WK-CURRENCY-TOTALS.
001670         05  WK-CCY-TOTAL-ENTRY OCCURS 3 TIMES.
001680             10  WK-CCY-TOTAL-CODE   PIC X(03).
001690             10  WK-CCY-TOTAL-AMOUNT PIC 9(11) COMP.
001700         05  FILLER                  PIC X(04).
001710
001720*----------------------------------------------------------------
001730*    IN-CORE PAYMENT TABLE - HOLDS EVERY PAYMENT PROCESSED SO
001740*    FAR THIS RUN, FOR THE IDEMPOTENCY-KEY LOOKUP AND FOR THE
001750*    MASTER RECORD WRITTEN AT 0350.  SIZED FOR A FULL NIGHT'S
001760*    VOLUME - RAISE WK-PAY-TABLE-MAX IF THE REQUEST FILE OUTGROWS
001770*    IT, NOT AN OCCURS UNBOUNDED (THIS COMPILER DOES NOT SUPPORT
001780*    IT).
001790*----------------------------------------------------------------
001800     01  WK-PAYMENT-COUNT            PIC 9(04) COMP VALUE ZERO.
001810     01  WK-PAY-TABLE-MAX            PIC 9(04) COMP VALUE 5000.
001820
001830     01  WK-PAYMENT-TABLE.
001840         05  WK-PAYMENT-ENTRY OCCURS 1 TO 5000 TIMES
001850                 DEPENDING ON WK-PAYMENT-COUNT.
001860             10  WK-PAY-IDEMPOTENCY-KEY  PIC X(64).
001870             10  WK-PAY-ID               PIC X(36).
001880             10  WK-PAY-STATUS           PIC X(10).
001890             10  WK-PAY-CARD-LAST-FOUR   PIC X(04).
001900             10  WK-PAY-EXPIRY-MONTH     PIC 9(02).
001910             10  WK-PAY-EXPIRY-YEAR      PIC 9(04).
001920             10  WK-PAY-CURRENCY         PIC X(03).
001930             10  WK-PAY-AMOUNT           PIC 9(09).
001940             10  WK-PAY-AUTH-CODE        PIC X(12).
001950             10  FILLER                  PIC X(04).
001960
001970*----------------------------------------------------------------
001980*    WK-DUP-INDEX AND WK-SEARCH-IDX HOLD NO STATUS OF THEIR OWN
001990*    BETWEEN PARAGRAPHS - PLAIN SCRATCH SUBSCRIPTS, SO THEY ARE
002000*    CARRIED AS STANDALONE 77-LEVEL ITEMS RATHER THAN 01-LEVEL
002010*    RECORDS, PER SHOP STANDARD FOR THIS CLASS OF FIELD (SEE
002020*    WSDATE.CBL FOR THE SAME CONVENTION ON THE OLDER SYSTEMS).
002030*----------------------------------------------------------------
002040 77  WK-DUP-INDEX                PIC 9(04) COMP.
002050 77  WK-SEARCH-IDX               PIC 9(04) COMP.
002060
002070*----------------------------------------------------------------
002080*    PAYMENT ID ASSIGNMENT - "PMT" + TODAY'S DATE + A SIX-DIGIT
002090*    RUN SEQUENCE.  THE SEQUENCE NUMBER MUST BE MOVED TO A
002100*    DISPLAY-USAGE FIELD BEFORE IT CAN BE STRUNG.
002110*----------------------------------------------------------------
002120     01  WK-PAYMENT-ID-SEQ           PIC 9(06) COMP VALUE ZERO.
002130     01  WK-PAYMENT-ID-SEQ-DISPLAY   PIC 9(06).
002140     01  WK-NEW-PAYMENT-ID           PIC X(36).
002150
002160     01  WK-CARD-LAST-FOUR-GROUP.
002170         05  WK-CLF-CHAR             PIC X OCCURS 4 TIMES.
002180     01  WK-CARD-LAST-FOUR REDEFINES
002190         WK-CARD-LAST-FOUR-GROUP     PIC X(04).
002200
002210*----------------------------------------------------------------
002220*    WORKING STORAGE REQUIRED BY PL-VALIDATE-PAYMENT-REQUEST.CBL
002230*    (SEE THE HEADER COMMENT OF THAT COPYBOOK FOR THE FULL LIST)
002240*----------------------------------------------------------------
002250     01  WK-ERROR-COUNT              PIC 9(02) COMP.
002260     01  WK-ERROR-TABLE-GROUP.
002270         05  WK-ERROR-TABLE OCCURS 10 TIMES PIC X(80).
002280
002290     01  WK-VALIDATION-RESULT        PIC X.
002300         88  VALIDATION-PASSED       VALUE "Y".
002310
002320     01  WK-NEW-ERROR-TEXT           PIC X(80).
002330
002340*    THE FOUR LENGTH/INDEX COUNTERS BELOW ARE SCRATCH ITEMS OWNED
002350*    BY PL-VALIDATE-PAYMENT-REQUEST.CBL - NONE OF THEM SURVIVES
002360*    PAST THE VALIDATION OF ONE FIELD, SO ALL FOUR ARE 77-LEVEL.
002370 77  WK-KEY-LENGTH               PIC 9(02) COMP.
002380 77  WK-CARD-LENGTH              PIC 9(02) COMP.
002390 77  WK-CVV-LENGTH               PIC 9(02) COMP.
002400 77  WK-SCAN-IDX                 PIC 9(02) COMP.
002410
002420     01  WK-SCAN-CHAR                PIC X.
002430         88  WK-CHAR-IS-UPPER-ALPHA  VALUE "A" THRU "Z".
002440         88  WK-CHAR-IS-LOWER-ALPHA  VALUE "a" THRU "z".
002450         88  WK-CHAR-IS-DIGIT        VALUE "0" THRU "9".
002460         88  WK-CHAR-IS-DASH         VALUE "-".
002470         88  WK-CHAR-IS-USCORE       VALUE "_".
002480
002490     01  WK-ALL-DIGITS-FLAG          PIC X.
002500         88  WK-ALL-DIGITS           VALUE "Y".
002510
002520     01  WK-CCY-UPPER                PIC X(03).
002530
002540*----------------------------------------------------------------
002550*    WORKING STORAGE REQUIRED BY PL-BANK-AUTHORIZATION.CBL
002560*----------------------------------------------------------------
002570     01  WK-BANK-REQUEST.
002580         05  BR-CARD-NUMBER          PIC X(19).
002590         05  BR-EXPIRY-DATE          PIC X(07).
002592*    BR-EXPIRY-DATE-PARTS LETS A CORE DUMP OR A DISPLAY STATEMENT
002594*    SHOW THE MONTH AND YEAR THE BANK REQUEST CARRIED WITHOUT
002596*    UNSTRINGING BR-EXPIRY-DATE AGAIN - NOT SET BY THIS PROGRAM,
002598*    ONLY READ THROUGH, SINCE 1010-BUILD-EXPIRY-DATE IN THE
002599*    COPYBOOK BUILDS BR-EXPIRY-DATE DIRECTLY.
002600         05  BR-EXPIRY-DATE-PARTS REDEFINES
002602             BR-EXPIRY-DATE.
002604             10  BR-EXPIRY-PART-MM    PIC X(02).
002606             10  BR-EXPIRY-PART-SLASH PIC X(01).
002608             10  BR-EXPIRY-PART-CCYY  PIC X(04).
002610         05  BR-CURRENCY             PIC X(03).
002612         05  BR-AMOUNT               PIC 9(09).
002614         05  BR-CVV                  PIC X(04).
002616         05  FILLER                  PIC X(05).
002650     01  WK-BANK-RESPONSE.
002660         05  BS-AUTHORIZED-FLAG      PIC X.
002670         05  BS-AUTHORIZATION-CODE   PIC X(12).
002680         05  BS-BANK-STATUS          PIC X.
002690         05  FILLER                  PIC X(06).
002700
002710*    WK-BANK-ATTEMPT-NO IS RESET TO ZERO ON EVERY CALL TO THE
002720*    BANK - A PLAIN SCRATCH COUNTER, CARRIED AS 77-LEVEL.
002730*    WK-BANK-MAX-ATTEMPTS IS THE ONE TUNABLE CONSTANT IN THIS
002740*    COPYBOOK - SEE THE 11/18/94 MAINTENANCE LOG ENTRY ABOVE.
002750 77  WK-BANK-ATTEMPT-NO          PIC 9(02) COMP.
002760 77  WK-BANK-MAX-ATTEMPTS        PIC 9(02) COMP VALUE 2.
002770
002780     01  WK-BANK-RESPONDED-FLAG      PIC X.
002790         88  WK-BANK-RESPONDED       VALUE "Y".
002800
002810*    THE FOUR ITEMS BELOW ARE THROWAWAY WORK FIELDS FOR THE
002820*    ODD/EVEN DECISION RULE IN 1200-DECIDE-AUTHORIZATION -
002830*    WK-BANK-DUMMY-QUOTIENT IN PARTICULAR IS NEVER READ, IT
002840*    ONLY EXISTS BECAUSE DIVIDE ... REMAINDER REQUIRES A
002850*    RECEIVING FIELD FOR THE QUOTIENT AS WELL AS THE REMAINDER -
002860*    ALL FOUR ARE 77-LEVEL, THE SAME AS THE DUMMY FIELD IN
002870*    WSDATE.CBL'S OWN WORKING-STORAGE.
002880 77  WK-BANK-LAST-DIGIT          PIC 9.
002890 77  WK-BANK-REMAINDER           PIC 9.
002900 77  WK-BANK-DUMMY-QUOTIENT      PIC 9.
002910 77  WK-BANK-ATTEMPT-DISPLAY     PIC 9.
002920
002930*----------------------------------------------------------------
002940*    SETTLEMENT REPORT PRINT LINES - 132 COLUMN PRINT LAYOUT.
002950*    ONE 01-LEVEL GROUP PER DISTINCT LINE TYPE RATHER THAN ONE
002960*    GENERIC PRINT-LINE MOVED-INTO REPEATEDLY - THIS IS THE SAME
002970*    STYLE THE SHOP'S OLDER REPORT PROGRAMS USE, SO A PROGRAMMER
002980*    WHO KNOWS ONE OF THEM CAN READ THIS ONE COLD.  EVERY GROUP
002990*    IS EXACTLY 132 BYTES WIDE, PADDED WITH TRAILING FILLER, TO
003000*    MATCH THE CARRIAGE-CONTROL PRINT-FILE WIDTH THIS SHOP HAS
003010*    STANDARDIZED ON FOR ALL PRINTER FILES.
003020*----------------------------------------------------------------
003030     01  RPT-TITLE-LINE.
003040         05  FILLER                  PIC X(40) VALUE SPACES.
003050         05  FILLER                  PIC X(31)
003060                 VALUE "CARD PAYMENT SETTLEMENT REPORT".
003070         05  FILLER                  PIC X(40) VALUE SPACES.
003080         05  FILLER                  PIC X(05) VALUE "PAGE ".
003090         05  RPT-PAGE-NUMBER         PIC ZZZ9.
003100         05  FILLER                  PIC X(12) VALUE SPACES.
003110
003120*    RUN DATE BANNER - PRINTED RIGHT UNDER THE TITLE LINE ON
003130*    EVERY PAGE SO A REPORT PULLED FROM THE FILE ROOM MONTHS
003140*    LATER STILL SHOWS WHICH NIGHT IT RAN.
003150     01  RPT-RUNDATE-LINE.
003160         05  FILLER                  PIC X(05) VALUE "RUN: ".
003170         05  RPT-RUN-MM              PIC 99.
003180         05  FILLER                  PIC X    VALUE "/".
003190         05  RPT-RUN-DD              PIC 99.
003200         05  FILLER                  PIC X    VALUE "/".
003210         05  RPT-RUN-CCYY            PIC 9999.
003220         05  FILLER                  PIC X(117) VALUE SPACES.
003230
003240*    COLUMN CAPTION LINES - RPT-HEADING-LINE-1 CARRIES THE
003250*    COLUMN NAMES, RPT-HEADING-LINE-2 THE UNDERSCORE RULE BELOW
003260*    THEM.  KEPT AS TWO SEPARATE GROUPS RATHER THAN ONE, SINCE
003270*    THAT IS HOW 9000-PRINT-HEADINGS WRITES THEM - TWO SEPARATE
003280*    WRITE STATEMENTS, TWO SEPARATE PRINT LINES.
003290     01  RPT-HEADING-LINE-1.
003300         05  FILLER                  PIC X(02) VALUE SPACES.
003310         05  FILLER                  PIC X(36) VALUE
003320                 "PAYMENT ID".
003330         05  FILLER                  PIC X(02) VALUE SPACES.
003340         05  FILLER                  PIC X(10) VALUE
003350                 "STATUS".
003360         05  FILLER                  PIC X(02) VALUE SPACES.
003370         05  FILLER                  PIC X(04) VALUE
003380                 "CARD".
003390         05  FILLER                  PIC X(02) VALUE SPACES.
003400         05  FILLER                  PIC X(03) VALUE
003410                 "CCY".
003420         05  FILLER                  PIC X(02) VALUE SPACES.
003430         05  FILLER                  PIC X(13) VALUE
003440                 "AMOUNT".
003450         05  FILLER                  PIC X(56) VALUE SPACES.
003460
003470     01  RPT-HEADING-LINE-2.
003480         05  FILLER                  PIC X(02) VALUE SPACES.
003490         05  FILLER                  PIC X(36) VALUE
003500             "------------------------------------".
003510         05  FILLER                  PIC X(02) VALUE SPACES.
003520         05  FILLER                  PIC X(10) VALUE
003530             "----------".
003540         05  FILLER                  PIC X(02) VALUE SPACES.
003550         05  FILLER                  PIC X(04) VALUE
003560             "----".
003570         05  FILLER                  PIC X(02) VALUE SPACES.
003580         05  FILLER                  PIC X(03) VALUE
003590             "---".
003600         05  FILLER                  PIC X(02) VALUE SPACES.
003610         05  FILLER                  PIC X(13) VALUE
003620             "-------------".
003630         05  FILLER                  PIC X(56) VALUE SPACES.
003640
003650*    ONE DETAIL LINE PER PROCESSED (STORED) OR REPRINTED
003660*    (DUPLICATE) PAYMENT - WRITTEN BY 0360 AND 0315 RESPECTIVELY.
003670*    REJECTED REQUESTS NEVER PRODUCE ONE OF THESE - THEY ONLY GO
003680*    TO THE REJECTION FILE, NOT THE SETTLEMENT REPORT.
003690     01  RPT-DETAIL-LINE.
003700         05  FILLER                  PIC X(02) VALUE SPACES.
003710         05  RPT-D-PAYMENT-ID        PIC X(36).
003720         05  FILLER                  PIC X(02) VALUE SPACES.
003730         05  RPT-D-STATUS            PIC X(10).
003740         05  FILLER                  PIC X(02) VALUE SPACES.
003750         05  RPT-D-CARD-LAST-FOUR    PIC X(04).
003760         05  FILLER                  PIC X(02) VALUE SPACES.
003770         05  RPT-D-CURRENCY          PIC X(03).
003780         05  FILLER                  PIC X(02) VALUE SPACES.
003790         05  RPT-D-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.
003800         05  FILLER                  PIC X(56) VALUE SPACES.
003810
003820*    ONE SHARED LAYOUT FOR EVERY LINE OF THE CONTROL-TOTAL BLOCK
003830*    PRINTED BY 9200/9210 - RPT-T-LABEL-CCY IS ONLY MOVED-TO FOR
003840*    THE PER-CURRENCY LINES, LEFT SPACES OTHERWISE.
003850     01  RPT-TOTAL-LINE.
003860         05  FILLER                  PIC X(04) VALUE SPACES.
003870         05  RPT-T-LABEL.
003880             10  RPT-T-LABEL-LEAD    PIC X(04).
003890             10  RPT-T-LABEL-CCY     PIC X(03).
003900             10  RPT-T-LABEL-REST    PIC X(33).
003910         05  FILLER                  PIC X(04) VALUE SPACES.
003920         05  RPT-T-COUNT             PIC ZZZ,ZZ9.
003930         05  FILLER                  PIC X(04) VALUE SPACES.
003940         05  RPT-T-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.
003950         05  FILLER                  PIC X(60) VALUE SPACES.
003960
003970     01  RPT-BLANK-LINE              PIC X(132) VALUE SPACES.
003980
003990*    WK-PRINTED-LINES COUNTS LINES SINCE THE LAST PAGE BREAK -
004000*    PAGE-FULL AT 50 LEAVES ROOM ON A STANDARD 66-LINE FORM FOR
004010*    THE HEADING BLOCK ON THE NEXT PAGE PLUS A FEW LINES OF SLOP,
004020*    THE SAME MARGIN THIS SHOP'S OLDER PRINT PROGRAMS USE.
004030     01  WK-PAGE-NUMBER              PIC 9(03) COMP VALUE ZERO.
004040     01  WK-PRINTED-LINES            PIC 9(02) COMP.
004050         88  PAGE-FULL               VALUE 50 THRU 99.
004060
004070*----------------------------------------------------------------
004080 PROCEDURE DIVISION.
004090*----------------------------------------------------------------
004100*    0000-MAIN-PROCESS IS THE WHOLE JOB IN FOUR LINES: OPEN AND
004110*    PRIME THE FILES, READ-AND-PROCESS UNTIL THE REQUEST FILE IS
004120*    EXHAUSTED, PRINT THE CONTROL TOTALS, CLOSE UP.  EVERY OTHER
004130*    PARAGRAPH IN THIS PROGRAM EXISTS TO SUPPORT ONE OF THESE
004140*    FOUR STEPS - IF YOU ARE LOOKING FOR WHERE SOMETHING HAPPENS,
004150*    START HERE AND FOLLOW THE PERFORMS DOWN.
004160*----------------------------------------------------------------
004170 0000-MAIN-PROCESS.
004180
004190     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
004200
004210     PERFORM 0200-READ-NEXT-REQUEST.
004220
004230     PERFORM 0300-PROCESS-ONE-REQUEST THRU 0300-EXIT
004240         UNTIL END-OF-REQUESTS.
004250
004260     PERFORM 0900-FINALIZE-RUN.
004270
004280     STOP RUN.
004290*----------------------------------------------------------------
004300*    0100-INITIALIZE-RUN OPENS THE FOUR RUN FILES, PRIMES THE
004310*    RUN-CONTROL SWITCHES AND CONTROL TOTALS, LOADS THE THREE
004320*    SETTLEMENT CURRENCIES INTO WK-CURRENCY-TOTALS, AND PRINTS
004330*    PAGE 1'S HEADINGS SO THE FIRST DETAIL LINE HAS SOMEWHERE TO
004340*    GO.  PER EXAMINER FINDING 95-14 (SEE MAINTENANCE LOG), EACH
004350*    OPEN IS CHECKED FOR A GOOD FILE STATUS BEFORE THE NEXT ONE
004360*    IS ATTEMPTED - A BAD OPEN GOES TO 0195-ABEND-FILE-ERROR
004370*    RATHER THAN LEAVING THE RUN TO FAIL LATER ON A READ OR
004380*    WRITE, WHICH GAVE NO CLUE WHICH FILE WAS THE PROBLEM.
004390 0100-INITIALIZE-RUN.
004400
004410     OPEN INPUT  PAYMENT-REQUEST-FILE.
004420     IF WK-PAYREQ-STATUS NOT = "00"
004430         GO TO 0195-ABEND-FILE-ERROR.
004440
004450     OPEN OUTPUT PAYMENT-MASTER-FILE.
004460     IF WK-PAYMAST-STATUS NOT = "00"
004470         GO TO 0195-ABEND-FILE-ERROR.
004480
004490     OPEN OUTPUT REJECTION-FILE.
004500     IF WK-PAYREJ-STATUS NOT = "00"
004510         GO TO 0195-ABEND-FILE-ERROR.
004520
004530     OPEN OUTPUT SETTLEMENT-REPORT-FILE.
004540
004550     ACCEPT WK-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
004560
004570     MOVE ZERO  TO WK-CONTROL-TOTALS.
004580     MOVE ZERO  TO WK-PAYMENT-COUNT.
004590     MOVE "N"   TO WK-END-OF-FILE.
004600     MOVE ZERO  TO WK-PAGE-NUMBER.
004610
004620     MOVE "USD" TO WK-CCY-TOTAL-CODE (1).
004630     MOVE "GBP" TO WK-CCY-TOTAL-CODE (2).
004640     MOVE "EUR" TO WK-CCY-TOTAL-CODE (3).
004650     MOVE ZERO  TO WK-CCY-TOTAL-AMOUNT (1)
004660                   WK-CCY-TOTAL-AMOUNT (2)
004670                   WK-CCY-TOTAL-AMOUNT (3).
004680
004690     PERFORM 9000-PRINT-HEADINGS.
004700
004710     GO TO 0100-EXIT.
004720*----------------------------------------------------------------
004730*    A NON-ZERO FILE STATUS ON ANY OF THE THREE INPUT/OUTPUT RUN
004740*    FILES MEANS THE JCL DID NOT ALLOCATE WHAT THIS PROGRAM
004750*    EXPECTS - THERE IS NO SAFE WAY FOR THE REST OF THE RUN TO
004760*    CONTINUE, SO WE STOP HERE, LOUDLY, RATHER THAN LET A READ OR
004770*    WRITE FAIL LATER WITH A LESS OBVIOUS ABEND CODE.  THE
004780*    SETTLEMENT-REPORT-FILE IS LINE SEQUENTIAL AND HAS NO FILE
004790*    STATUS DECLARED, SO IT IS NOT CHECKED HERE - A BAD SPOOL
004800*    ALLOCATION ON THAT ONE ABENDS ON THE FIRST WRITE INSTEAD.
004810 0195-ABEND-FILE-ERROR.
004820
004830     DISPLAY "PAYAUTH - FILE OPEN ERROR - RUN ABANDONED".
004840     DISPLAY "  PAYMENT-REQUEST-FILE STATUS: " WK-PAYREQ-STATUS.
004850     DISPLAY "  PAYMENT-MASTER-FILE  STATUS: " WK-PAYMAST-STATUS.
004860     DISPLAY "  REJECTION-FILE       STATUS: " WK-PAYREJ-STATUS.
004870     STOP RUN.
004880*----------------------------------------------------------------
004890 0100-EXIT.
004900     EXIT.
004910*----------------------------------------------------------------
004920*    0200-READ-NEXT-REQUEST IS THE ONLY PARAGRAPH IN THIS PROGRAM
004930*    THAT TOUCHES THE PAYMENT-REQUEST-FILE READ CURSOR - EVERY
004940*    OTHER PARAGRAPH WORKS FROM THE FIELDS THE LAST SUCCESSFUL
004950*    READ LEFT IN THE PAYMENT-REQUEST-RECORD AREA (SEE
004960*    FDPAYRQ.CBL).  READ-AHEAD STYLE: 0000-MAIN-PROCESS PRIMES
004970*    THE FIRST READ BEFORE THE PROCESSING LOOP STARTS, AND
004980*    0300-PROCESS-ONE-REQUEST READS THE NEXT RECORD ITSELF AS
004990*    THE LAST THING IT DOES FOR THE CURRENT ONE.
005000 0200-READ-NEXT-REQUEST.
005010
005020     READ PAYMENT-REQUEST-FILE
005030         AT END
005040             MOVE "Y" TO WK-END-OF-FILE
005050         NOT AT END
005060             ADD 1 TO WK-RECORDS-READ.
005070*----------------------------------------------------------------
005080*    0300-PROCESS-ONE-REQUEST IS THE HEART OF THE BATCH - EVERY
005090*    ONE OF THE FOUR POSSIBLE OUTCOMES FOR A REQUEST (DUPLICATE,
005100*    REJECTED, BANK UNAVAILABLE, OR STORED) IS HANDLED BY ITS OWN
005110*    IF-BLOCK BELOW, AND EACH BLOCK ENDS BY GOING TO
005120*    0298-READ-NEXT-AND-EXIT SO THE NEXT RECORD GETS READ NO
005130*    MATTER WHICH WAY THIS ONE CAME OUT.  PER EXAMINER FINDING
005140*    95-14, THIS REPLACED A FOUR-DEEP NESTED IF THAT WAS HARD TO
005150*    FOLLOW ON A COLD READ - EACH OUTCOME NOW STANDS ON ITS OWN.
005160 0300-PROCESS-ONE-REQUEST.
005170
005180*    OUTCOME 1 OF 4 - RESUBMISSION OF AN IDEMPOTENCY KEY ALREADY
005190*    SEEN THIS RUN.  NOTHING NEW IS AUTHORIZED, DECLINED, OR
005200*    REJECTED - THE ORIGINAL RESULT IS SIMPLY SHOWN AGAIN.
005210     PERFORM 0310-CHECK-IDEMPOTENCY-KEY.
005220
005230     IF WK-DUPLICATE-FOUND
005240         ADD 1 TO WK-DUPLICATE-COUNT
005250         PERFORM 0315-REEMIT-DUPLICATE-PAYMENT
005260         GO TO 0298-READ-NEXT-AND-EXIT.
005270
005280*    OUTCOME 2 OF 4 - ONE OR MORE FIELD-FORMAT OR BUSINESS-RULE
005290*    CHECKS FAILED.  THE REQUEST NEVER REACHES THE ACQUIRING BANK.
005300     PERFORM 0320-VALIDATE-REQUEST.
005310
005320     IF NOT VALIDATION-PASSED
005330         PERFORM 0330-WRITE-REJECTIONS
005340         ADD 1 TO WK-REJECTED-COUNT
005350         GO TO 0298-READ-NEXT-AND-EXIT.
005360
005370*    OUTCOME 3 OF 4 - THE REQUEST PASSED EDIT BUT THE ACQUIRING
005380*    BANK NEVER RESPONDED WITHIN WK-BANK-MAX-ATTEMPTS TRIES.
005390     PERFORM 0340-CALL-ACQUIRING-BANK.
005400
005410     IF BS-BANK-STATUS = "1"
005420         ADD 1 TO WK-BANK-UNAVAIL-COUNT
005430         GO TO 0298-READ-NEXT-AND-EXIT.
005440
005450*    OUTCOME 4 OF 4 - THE BANK RESPONDED, EITHER AUTHORIZED OR
005460*    DECLINED.  EITHER WAY THE PAYMENT IS STORED AND PRINTED.
005470     PERFORM 0350-STORE-PAYMENT.
005480     PERFORM 0360-PRINT-DETAIL-LINE.
005490*----------------------------------------------------------------
005500*    ALL FOUR OUTCOMES ABOVE FUNNEL THROUGH HERE ON THEIR WAY
005510*    OUT - THE NEXT REQUEST IS READ REGARDLESS OF HOW THIS ONE
005520*    CAME OUT, SO WK-END-OF-FILE IS ALWAYS CURRENT WHEN
005530*    0000-MAIN-PROCESS RECHECKS ITS PERFORM ... UNTIL CONDITION.
005540 0298-READ-NEXT-AND-EXIT.
005550
005560     PERFORM 0200-READ-NEXT-REQUEST.
005570*----------------------------------------------------------------
005580 0300-EXIT.
005590     EXIT.
005600*----------------------------------------------------------------
005610*    0310-CHECK-IDEMPOTENCY-KEY DECIDES WHETHER THIS REQUEST'S
005620*    IDEMPOTENCY KEY MATCHES ONE ALREADY STORED IN
005630*    WK-PAYMENT-TABLE EARLIER IN THIS SAME RUN.
005640 0310-CHECK-IDEMPOTENCY-KEY.
005650
005660*    A REQUEST WITH A BLANK KEY CANNOT BE A DUPLICATE OF ANYTHING
005670*    - IT IS LEFT FOR PL-VALIDATE-PAYMENT-REQUEST.CBL TO REJECT.
005680     MOVE "N" TO WK-DUPLICATE-FLAG.
005690
005700     IF PR-IDEMPOTENCY-KEY NOT = SPACES
005710         PERFORM 0311-SEARCH-PAYMENT-TABLE
005720             VARYING WK-SEARCH-IDX FROM 1 BY 1
005730             UNTIL WK-SEARCH-IDX > WK-PAYMENT-COUNT
005740                OR WK-DUPLICATE-FOUND.
005750*----------------------------------------------------------------
005760*    ONE PASS OF THE VARYING LOOP DRIVEN BY 0310 ABOVE - TESTS ONE
005770*    TABLE ENTRY'S KEY AGAINST THE CURRENT REQUEST'S KEY.  THIS IS
005780*    A PLAIN LINEAR SCAN, NOT A SEARCH VERB, BECAUSE WK-PAYMENT-
005790*    TABLE IS BUILT IN ARRIVAL ORDER BY 0350-STORE-PAYMENT AND IS
005800*    NEVER SORTED ON THE KEY - SEARCH ALL WOULD BUY NOTHING HERE.
005810*    WK-SEARCH-IDX IS THE VARYING SUBSCRIPT; IT IS LEFT POINTING AT
005820*    THE MATCHING ENTRY (OR ONE PAST THE END) WHEN THE LOOP STOPS.
005830 0311-SEARCH-PAYMENT-TABLE.
005840
005850     IF WK-PAY-IDEMPOTENCY-KEY (WK-SEARCH-IDX) =
005860                                        PR-IDEMPOTENCY-KEY
005870         MOVE "Y" TO WK-DUPLICATE-FLAG
005880         MOVE WK-SEARCH-IDX TO WK-DUP-INDEX.
005890*----------------------------------------------------------------
005900*    A RESUBMITTED REQUEST GETS THE ORIGINAL PAYMENT'S RESULT BACK
005910*    UNCHANGED - THE SETTLEMENT DESK STILL WANTS TO SEE IT ON
005920*    THE REPORT, NOT COUNTED AGAIN AS AUTHORIZED OR DECLINED.
005930 0315-REEMIT-DUPLICATE-PAYMENT.
005940
005950     IF PAGE-FULL
005960         PERFORM 9900-FINALIZE-PAGE
005970         PERFORM 9000-PRINT-HEADINGS.
005980
005990     MOVE WK-PAY-ID           (WK-DUP-INDEX) TO RPT-D-PAYMENT-ID.
006000     MOVE WK-PAY-STATUS       (WK-DUP-INDEX) TO RPT-D-STATUS.
006010     MOVE WK-PAY-CARD-LAST-FOUR (WK-DUP-INDEX)
006020         TO RPT-D-CARD-LAST-FOUR.
006030     MOVE WK-PAY-CURRENCY     (WK-DUP-INDEX) TO RPT-D-CURRENCY.
006040     MOVE WK-PAY-AMOUNT       (WK-DUP-INDEX) TO RPT-D-AMOUNT.
006050
006060     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-DETAIL-LINE
006070         AFTER ADVANCING 1.
006080
006090     ADD 1 TO WK-PRINTED-LINES.
006100*----------------------------------------------------------------
006110*    HANDS OFF TO THE VALIDATION COPYBOOK - PL-VALIDATE-PAYMENT-
006120*    REQUEST.CBL - WHICH LOADS WK-ERROR-TABLE/WK-ERROR-COUNT AND
006130*    SETS WK-VALIDATION-FLAG.  KEPT AS ITS OWN COPYBOOK RATHER
006140*    THAN INLINE PARAGRAPHS SO THE FIELD-FORMAT RULES CAN BE
006150*    MAINTAINED (AND TESTED AT THE DESK) WITHOUT TOUCHING THE
006160*    DRIVER ITSELF - SEE THE COPY STATEMENTS AT THE END OF THIS
006170*    PROGRAM.
006180 0320-VALIDATE-REQUEST.
006190
006200     PERFORM 2000-VALIDATE-PAYMENT-REQUEST.
006210*----------------------------------------------------------------
006220*    ONE INCOMING REQUEST CAN FAIL MORE THAN ONE FIELD CHECK -
006230*    WK-ERROR-TABLE HOLDS ONE ENTRY PER FAILURE, AND THIS
006240*    PARAGRAPH WRITES ONE REJECTION RECORD PER ENTRY, NOT ONE
006250*    RECORD PER REQUEST.  THE CARD LAST-FOUR IS RECOMPUTED HERE
006260*    (RATHER THAN CARRIED FORWARD FROM VALIDATION) SO THE
006270*    REJECTION RECORD ALWAYS CARRIES SOMETHING TRACEABLE EVEN
006280*    WHEN THE CARD NUMBER ITSELF IS ONE OF THE FAILED FIELDS.
006290 0330-WRITE-REJECTIONS.
006300
006310     PERFORM 0380-BUILD-CARD-LAST-FOUR.
006320
006330     PERFORM 0331-WRITE-ONE-REJECTION
006340         VARYING WK-SEARCH-IDX FROM 1 BY 1
006350         UNTIL WK-SEARCH-IDX > WK-ERROR-COUNT.
006360*----------------------------------------------------------------
006370*    ONE PASS OF THE VARYING LOOP DRIVEN BY 0330 ABOVE - WRITES
006380*    ONE REJECTION RECORD FOR ONE ENTRY OF WK-ERROR-TABLE.  THE
006390*    IDEMPOTENCY KEY AND CARD LAST-FOUR ARE CARRIED ON EVERY
006400*    REJECTION RECORD FOR THE SAME REQUEST SO THE SETTLEMENT DESK
006410*    CAN TELL, JUST FROM THE REJECT FILE, WHICH REQUEST PRODUCED
006420*    WHICH ERROR TEXT WITHOUT GOING BACK TO THE ORIGINAL BATCH.
006430 0331-WRITE-ONE-REJECTION.
006440
006450     MOVE PR-IDEMPOTENCY-KEY               TO RJ-IDEMPOTENCY-KEY.
006460     MOVE WK-CARD-LAST-FOUR                TO RJ-CARD-LAST-FOUR.
006470     MOVE WK-ERROR-TABLE (WK-SEARCH-IDX)   TO RJ-ERROR-TEXT.
006480
006490     WRITE REJECTION-RECORD.
006500*----------------------------------------------------------------
006510*    NEVER REACHED FOR A REQUEST THAT FAILED 0320'S VALIDATION -
006520*    ONLY A FORMAT-CLEAN REQUEST IS PUT IN FRONT OF THE BANK.
006530*    HANDS OFF TO PL-BANK-AUTHORIZATION.CBL, WHICH OWNS THE
006540*    RETRY LOOP AND THE ODD/EVEN DECISION RULE - SEE THAT
006550*    COPYBOOK FOR THE AUTHORIZATION LOGIC ITSELF.
006560 0340-CALL-ACQUIRING-BANK.
006570
006580     PERFORM 1000-CALL-ACQUIRING-BANK.
006590*----------------------------------------------------------------
006600*    A CALLED PAYMENT ALWAYS ENDS UP HERE, WHETHER THE BANK SAID
006610*    YES OR NO - THIS SHOP RECORDS DECLINED PAYMENTS ON THE
006620*    MASTER FILE THE SAME AS AUTHORIZED ONES, SO THE PAYMENT ID
006630*    IS ISSUED AND THE SETTLEMENT LINE IS PRINTED EITHER WAY.
006640*    ONLY A REJECTED REQUEST (FAILED VALIDATION, NEVER REACHED
006650*    THE BANK) SKIPS THIS PARAGRAPH ENTIRELY.
006660 0350-STORE-PAYMENT.
006670
006680     IF BS-AUTHORIZED-FLAG = "Y"
006690         ADD 1 TO WK-AUTHORIZED-COUNT
006700         ADD PR-AMOUNT-N TO WK-AUTHORIZED-AMOUNT
006710         MOVE "AUTHORIZED" TO PM-STATUS
006720         PERFORM 0351-ADD-CURRENCY-TOTAL
006730     ELSE
006740         ADD 1 TO WK-DECLINED-COUNT
006750         ADD PR-AMOUNT-N TO WK-DECLINED-AMOUNT
006760         MOVE "DECLINED"   TO PM-STATUS.
006770
006780*    A PAYMENT ID IS ISSUED EVEN FOR A DECLINED PAYMENT - THE
006790*    SETTLEMENT DESK STILL NEEDS SOMETHING TO KEY ON WHEN A
006800*    CARDHOLDER CALLS TO ASK WHY THEIR PAYMENT DID NOT GO THROUGH.
006810     PERFORM 0380-BUILD-CARD-LAST-FOUR.
006820     PERFORM 0390-ASSIGN-PAYMENT-ID.
006830
006840     MOVE WK-NEW-PAYMENT-ID       TO PM-PAYMENT-ID.
006850     MOVE WK-CARD-LAST-FOUR       TO PM-CARD-LAST-FOUR.
006860     MOVE PR-EXPIRY-MONTH-N       TO PM-EXPIRY-MONTH.
006870     MOVE PR-EXPIRY-YEAR-N        TO PM-EXPIRY-YEAR.
006880     MOVE PR-CURRENCY             TO PM-CURRENCY.
006890     MOVE PR-AMOUNT-N             TO PM-AMOUNT.
006900     MOVE BS-AUTHORIZATION-CODE   TO PM-AUTHORIZATION-CODE.
006910     MOVE PR-IDEMPOTENCY-KEY      TO PM-IDEMPOTENCY-KEY.
006920
006930     WRITE PAYMENT-MASTER-RECORD.
006940
006950*    THE MASTER RECORD ABOVE IS ALWAYS WRITTEN.  THE IN-CORE
006960*    IDEMPOTENCY INDEX BELOW IS THE ONE PIECE THAT IS CONDITIONAL -
006970*    A REQUEST WITH NO IDEMPOTENCY KEY IS NEVER A CANDIDATE FOR
006980*    RESUBMISSION, SO INDEXING IT WOULD ONLY WASTE A TABLE SLOT.
006990     IF PR-IDEMPOTENCY-KEY NOT = SPACES
007000         ADD 1 TO WK-PAYMENT-COUNT
007010         MOVE PR-IDEMPOTENCY-KEY TO
007020             WK-PAY-IDEMPOTENCY-KEY (WK-PAYMENT-COUNT)
007030         MOVE PM-PAYMENT-ID      TO
007040             WK-PAY-ID            (WK-PAYMENT-COUNT)
007050         MOVE PM-STATUS          TO
007060             WK-PAY-STATUS        (WK-PAYMENT-COUNT).
007070*----------------------------------------------------------------
007080*    WK-CCY-TOTAL-CODE/WK-CCY-TOTAL-AMOUNT IS A THREE-CELL TABLE,
007090*    ONE CELL PER CURRENCY THIS SHOP SETTLES IN - LOADED ONCE AT
007100*    START-UP BY 0100-INITIALIZE-RUN.  ONLY THREE CELLS, SO A
007110*    FLAT PERFORM VARYING SCAN IS PLENTY - NO SEARCH VERB NEEDED.
007120 0351-ADD-CURRENCY-TOTAL.
007130
007140     PERFORM 0352-ADD-ONE-CURRENCY-ENTRY
007150         VARYING WK-SEARCH-IDX FROM 1 BY 1
007160         UNTIL WK-SEARCH-IDX > 3.
007170*----------------------------------------------------------------
007180*    ONE PASS OF THE LOOP ABOVE - ADDS THIS REQUEST'S AMOUNT INTO
007190*    THE ONE CURRENCY CELL THAT MATCHES, IF ANY.  A CURRENCY NOT
007200*    IN THE TABLE SIMPLY IS NOT TOTALLED BY CURRENCY (IT STILL
007210*    COUNTS IN THE OVERALL AUTHORIZED/DECLINED AMOUNTS ABOVE IN
007220*    0350) - THIS CANNOT HAPPEN IN PRACTICE SINCE 2100-VALIDATE-
007230*    BUSINESS-RULES REJECTS ANY CURRENCY NOT ON THE TABLE.
007240 0352-ADD-ONE-CURRENCY-ENTRY.
007250
007260     IF WK-CCY-TOTAL-CODE (WK-SEARCH-IDX) = PR-CURRENCY
007270         ADD PR-AMOUNT-N TO WK-CCY-TOTAL-AMOUNT (WK-SEARCH-IDX).
007280*----------------------------------------------------------------
007290*    PRINTS ONE SETTLEMENT LINE FOR AN AUTHORIZED OR DECLINED
007300*    PAYMENT - CALLED ONLY FROM 0300'S SUCCESS LEG, ONE LINE PER
007310*    PROCESSED REQUEST.  DUPLICATES ARE PRINTED SEPARATELY BY
007320*    0315 ABOVE AND REJECTIONS NEVER REACH THE REPORT AT ALL -
007330*    THEY GO ONLY TO THE REJECTION FILE.
007340 0360-PRINT-DETAIL-LINE.
007350
007360     IF PAGE-FULL
007370         PERFORM 9900-FINALIZE-PAGE
007380         PERFORM 9000-PRINT-HEADINGS.
007390
007400     MOVE PM-PAYMENT-ID          TO RPT-D-PAYMENT-ID.
007410     MOVE PM-STATUS              TO RPT-D-STATUS.
007420     MOVE PM-CARD-LAST-FOUR      TO RPT-D-CARD-LAST-FOUR.
007430     MOVE PM-CURRENCY            TO RPT-D-CURRENCY.
007440     MOVE PM-AMOUNT              TO RPT-D-AMOUNT.
007450
007460     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-DETAIL-LINE
007470         AFTER ADVANCING 1.
007480
007490     ADD 1 TO WK-PRINTED-LINES.
007500*----------------------------------------------------------------
007510 0380-BUILD-CARD-LAST-FOUR.
007520
007530*    THE CARD-NUMBER FIELD IS LEFT-JUSTIFIED, SPACE-PADDED -
007540*    THE SIGNIFICANT LENGTH WAS ALREADY COMPUTED BY
007550*    2020-CHECK-CARD-NUMBER.  A CARD NUMBER TOO SHORT TO HAVE
007560*    FOUR DIGITS LEAVES THIS FIELD BLANK, PER SETTLEMENT DESK
007570*    INSTRUCTION - DO NOT GUESS AT A PARTIAL CARD NUMBER.
007580     IF WK-CARD-LENGTH < 4
007590         MOVE SPACES TO WK-CARD-LAST-FOUR
007600     ELSE
007610         MOVE PR-CARD-NUMBER-CHARS (WK-CARD-LENGTH - 3)
007620             TO WK-CLF-CHAR (1)
007630         MOVE PR-CARD-NUMBER-CHARS (WK-CARD-LENGTH - 2)
007640             TO WK-CLF-CHAR (2)
007650         MOVE PR-CARD-NUMBER-CHARS (WK-CARD-LENGTH - 1)
007660             TO WK-CLF-CHAR (3)
007670         MOVE PR-CARD-NUMBER-CHARS (WK-CARD-LENGTH)
007680             TO WK-CLF-CHAR (4).
007690*----------------------------------------------------------------
007700*    THE PAYMENT ID IS "PMT" + TODAY'S RUN DATE + A ZERO-PADDED
007710*    SEQUENCE NUMBER RESET EACH RUN BY 0100-INITIALIZE-RUN - NOT
007720*    A UUID, NOT A CHECK-DIGIT SCHEME, JUST A NUMBER THIS PLANT
007730*    HAS NEVER SEEN COLLIDE SINCE THE PROGRAM WENT LIVE.  UNIQUE
007740*    WITHIN A RUN AND ACROSS RUNS AS LONG AS TWO RUNS ARE NOT
007750*    SUBMITTED ON THE SAME CALENDAR DATE FROM TWO DIFFERENT
007760*    ADDRESS SPACES AT ONCE - OPERATIONS DOES NOT DO THAT.
007770 0390-ASSIGN-PAYMENT-ID.
007780
007790     ADD 1 TO WK-PAYMENT-ID-SEQ.
007800     MOVE WK-PAYMENT-ID-SEQ TO WK-PAYMENT-ID-SEQ-DISPLAY.
007810
007820     MOVE SPACES TO WK-NEW-PAYMENT-ID.
007830     STRING "PMT"                    DELIMITED BY SIZE
007840            WK-TODAY-CCYYMMDD        DELIMITED BY SIZE
007850            WK-PAYMENT-ID-SEQ-DISPLAY DELIMITED BY SIZE
007860         INTO WK-NEW-PAYMENT-ID.
007870*----------------------------------------------------------------
007880*    END-OF-RUN HOUSEKEEPING - PRINTS THE CONTROL-TOTAL PAGE,
007890*    CLOSES THE FORM ON THE PRINTER, AND CLOSES ALL FOUR FILES
007900*    IN THE ORDER THIS SHOP HAS ALWAYS CLOSED THEM (INPUT FILES
007910*    FIRST, THEN THE OUTPUT FILES).  NOTHING IN THIS PARAGRAPH IS
007920*    CONDITIONAL - IT RUNS WHETHER THE REQUEST FILE HAD ONE
007930*    RECORD OR TEN THOUSAND.
007940 0900-FINALIZE-RUN.
007950
007960     PERFORM 9200-PRINT-CONTROL-TOTALS.
007970     PERFORM 9900-FINALIZE-PAGE.
007980
007990     CLOSE PAYMENT-REQUEST-FILE.
008000     CLOSE PAYMENT-MASTER-FILE.
008010     CLOSE REJECTION-FILE.
008020     CLOSE SETTLEMENT-REPORT-FILE.
008030*----------------------------------------------------------------
008040*    PRINTS THE THREE-LINE PAGE HEADING (TITLE, RUN-DATE, COLUMN
008050*    CAPTIONS) AT THE TOP OF EVERY PAGE - CALLED ONCE AT START-UP
008060*    AND AGAIN EVERY TIME 0360/0315 TRIP PAGE-FULL.  ADVANCES TO
008070*    A NEW FORM (TOP-OF-FORM) RATHER THAN JUST SKIPPING LINES, SO
008080*    THE OPERATOR CAN BURST THE REPORT ON PAGE BOUNDARIES.
008090 9000-PRINT-HEADINGS.
008100
008110     ADD 1 TO WK-PAGE-NUMBER.
008120     MOVE WK-PAGE-NUMBER TO RPT-PAGE-NUMBER.
008130
008140     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-TITLE-LINE
008150         AFTER ADVANCING TOP-OF-FORM.
008160
008170     MOVE WK-TODAY-MM   TO RPT-RUN-MM.
008180     MOVE WK-TODAY-DD   TO RPT-RUN-DD.
008190     MOVE WK-TODAY-CCYY TO RPT-RUN-CCYY.
008200
008210     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-RUNDATE-LINE
008220         AFTER ADVANCING 1.
008230
008240     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-BLANK-LINE
008250         AFTER ADVANCING 1.
008260
008270     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-HEADING-LINE-1
008280         AFTER ADVANCING 1.
008290
008300     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-HEADING-LINE-2
008310         AFTER ADVANCING 1.
008320
008330     MOVE 8 TO WK-PRINTED-LINES.
008340*----------------------------------------------------------------
008350*    THE SEVEN CONTROL TOTALS BELOW MUST ALWAYS FOOT TO THE
008360*    RECORDS-READ COUNT - DUPLICATE + REJECTED + AUTHORIZED +
008370*    DECLINED + BANK-UNAVAILABLE = RECORDS READ.  IF THEY EVER
008380*    DO NOT, SOMETHING IN 0300-PROCESS-ONE-REQUEST IS DROPPING OR
008390*    DOUBLE-COUNTING A REQUEST - CHECK THAT PARAGRAPH FIRST.
008400 9200-PRINT-CONTROL-TOTALS.
008410
008420     IF PAGE-FULL
008430         PERFORM 9900-FINALIZE-PAGE
008440         PERFORM 9000-PRINT-HEADINGS.
008450
008460     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-BLANK-LINE
008470         AFTER ADVANCING 2.
008480
008490     MOVE "RECORDS READ"                TO RPT-T-LABEL.
008500     MOVE WK-RECORDS-READ               TO RPT-T-COUNT.
008510     MOVE ZERO                          TO RPT-T-AMOUNT.
008520     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-TOTAL-LINE
008530         AFTER ADVANCING 1.
008540
008550*    SIX TOTAL LINES FOLLOW, ONE PER OUTCOME - THE SAME SIX THAT
008560*    ARE COUNTED IN WK-CONTROL-TOTALS AND CROSS-CHECKED AGAINST
008570*    WK-RECORDS-READ ABOVE.  EACH REUSES RPT-TOTAL-LINE RATHER
008580*    THAN HAVING A SEPARATE REPORT LINE PER OUTCOME.
008590     MOVE "DUPLICATE (IDEMPOTENT) REQUESTS" TO RPT-T-LABEL.
008600     MOVE WK-DUPLICATE-COUNT             TO RPT-T-COUNT.
008610     MOVE ZERO                           TO RPT-T-AMOUNT.
008620     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-TOTAL-LINE
008630         AFTER ADVANCING 1.
008640
008650     MOVE "REJECTED REQUESTS"            TO RPT-T-LABEL.
008660     MOVE WK-REJECTED-COUNT              TO RPT-T-COUNT.
008670     MOVE ZERO                           TO RPT-T-AMOUNT.
008680     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-TOTAL-LINE
008690         AFTER ADVANCING 1.
008700
008710     MOVE "AUTHORIZED - COUNT AND AMOUNT" TO RPT-T-LABEL.
008720     MOVE WK-AUTHORIZED-COUNT            TO RPT-T-COUNT.
008730     MOVE WK-AUTHORIZED-AMOUNT           TO RPT-T-AMOUNT.
008740     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-TOTAL-LINE
008750         AFTER ADVANCING 1.
008760
008770     MOVE "DECLINED - COUNT AND AMOUNT"   TO RPT-T-LABEL.
008780     MOVE WK-DECLINED-COUNT               TO RPT-T-COUNT.
008790     MOVE WK-DECLINED-AMOUNT              TO RPT-T-AMOUNT.
008800     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-TOTAL-LINE
008810         AFTER ADVANCING 1.
008820
008830     MOVE "BANK-UNAVAILABLE ERRORS"       TO RPT-T-LABEL.
008840     MOVE WK-BANK-UNAVAIL-COUNT           TO RPT-T-COUNT.
008850     MOVE ZERO                            TO RPT-T-AMOUNT.
008860     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-TOTAL-LINE
008870         AFTER ADVANCING 1.
008880
008890     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-BLANK-LINE
008900         AFTER ADVANCING 1.
008910
008920*    THE CURRENCY BREAKOUT BELOW IS AUTHORIZED AMOUNT ONLY - THE
008930*    SIX LINES ABOVE ALREADY GAVE THE DECLINED TOTAL, AND A
008940*    DECLINED PAYMENT SETTLES NOTHING, SO THERE IS NO DECLINED-BY-
008950*    CURRENCY BREAKOUT TO PRINT.
008960     MOVE "AUTHORIZED AMOUNT BY CURRENCY"  TO RPT-T-LABEL.
008970     MOVE ZERO                             TO RPT-T-COUNT.
008980     MOVE ZERO                             TO RPT-T-AMOUNT.
008990     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-TOTAL-LINE
009000         AFTER ADVANCING 1.
009010
009020     PERFORM 9210-PRINT-ONE-CURRENCY-TOTAL
009030         VARYING WK-SEARCH-IDX FROM 1 BY 1
009040         UNTIL WK-SEARCH-IDX > 3.
009050
009060     ADD 8 TO WK-PRINTED-LINES.
009070*----------------------------------------------------------------
009080*    ONE PASS OF THE LOOP ABOVE - PRINTS ONE CURRENCY'S TOTAL
009090*    LINE.  THE COUNT COLUMN IS LEFT ZERO ON PURPOSE - THIS SHOP
009100*    HAS NEVER WANTED A PER-CURRENCY RECORD COUNT ON THIS REPORT,
009110*    ONLY THE OVERALL COUNTS PRINTED ABOVE BY 9200 AND THE
009120*    PER-CURRENCY AMOUNT PRINTED HERE.
009130 9210-PRINT-ONE-CURRENCY-TOTAL.
009140
009150     MOVE SPACES TO RPT-T-LABEL.
009160     MOVE WK-CCY-TOTAL-CODE (WK-SEARCH-IDX) TO RPT-T-LABEL-CCY.
009170     MOVE ZERO TO RPT-T-COUNT.
009180     MOVE WK-CCY-TOTAL-AMOUNT (WK-SEARCH-IDX) TO RPT-T-AMOUNT.
009190
009200     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-TOTAL-LINE
009210         AFTER ADVANCING 1.
009220*----------------------------------------------------------------
009230*    CLOSES OFF THE PAGE CURRENTLY IN PROGRESS WITH ONE TRAILING
009240*    BLANK LINE - CALLED JUST BEFORE 9000 STARTS A NEW PAGE, AND
009250*    ONCE MORE AT END OF RUN BY 0900 SO THE LAST PAGE PRINTED
009260*    ALSO GETS ITS TRAILING BLANK LINE.
009270 9900-FINALIZE-PAGE.
009280
009290     WRITE SETTLEMENT-REPORT-RECORD FROM RPT-BLANK-LINE
009300         AFTER ADVANCING 1.
009310*----------------------------------------------------------------
009320*    THE COPYBOOKS BELOW SUPPLY THE PARAGRAPHS THAT DO THE
009330*    FIELD-EDIT AND ACQUIRING-BANK WORK.  KEPT SEPARATE SO
009340*    CONTROL-FILE MAINTENANCE AND OTHER PROGRAMS CAN SHARE THEM
009350*    WITHOUT DUPLICATING THE LOGIC - SEE EACH COPYBOOK'S OWN
009360*    HEADER FOR THE WORKING-STORAGE IT EXPECTS.
009370*----------------------------------------------------------------
009380     COPY "PL-VALIDATE-PAYMENT-REQUEST.CBL".
009390
009400     COPY "PL-BANK-AUTHORIZATION.CBL".
